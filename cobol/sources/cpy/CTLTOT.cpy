000100      * CTLTOT.CPYBK - RUN CONTROL TOTALS, ACCUMULATED IN TRFBPOST
000200      *                AND PASSED ON THE CALL TO TRFRPT.
000300      *-----------------------------------------------------------*
000400      * HISTORY OF MODIFICATION:
000500      * T5CT01 - HRATTR - 11/06/1988 - INITIAL VERSION.
000600      * T5CTY2 - SKOWW  - 09/11/1998 - Y2K REMEDIATION - HEADING
000700      *          LINE DATE FIELD DROPPED, RUN TOTALS CARRY NO
000800      *          DATE SO NOTHING ELSE TO CONVERT.
000900      * T5CT09 - PFENGL - 03/02/2003 - REQUEST #5116 - SPLIT THE
001000      *          REPORT PRINT-LINE LAYOUTS OUT TO RPTLIN.CPYBK -
001100      *          THIS MEMBER IS PASSED ON A CALL SO IT CANNOT CARRY
001200      *          VALUE-CLAUSE LITERALS.
001300      *-----------------------------------------------------------*
001400 01  WK-C-CTLTOT.
001500     05  WK-N-CTL-READ            PIC 9(07)   COMP-3 VALUE ZERO.
001600     05  WK-N-CTL-SUCCESS         PIC 9(07)   COMP-3 VALUE ZERO.
001700     05  WK-N-CTL-INSUFF          PIC 9(07)   COMP-3 VALUE ZERO.
001800     05  WK-N-CTL-REJECTED        PIC 9(07)   COMP-3 VALUE ZERO.
001900     05  WK-N-CTL-AMOUNT          PIC S9(13)V99 COMP-3 VALUE ZERO.
002000     05  FILLER                   PIC X(05).
