000100      *------------------------------------------------------------*
000200      * TXNREC.CPYBK
000300      *------------------------------------------------------------*
000400      * TRANSACTION-RECORD - ONE FUNDS-TRANSFER REQUEST AND ITS
000500      *  POSTING OUTCOME.  TRANSFER-REQUEST-RECORD IS THE SHORTER
000600      *  INBOUND LAYOUT READ FROM TRANSFER-IN, BEFORE TXN-ID AND
000700      *  TXN-STATUS ARE ASSIGNED.
000800      *------------------------------------------------------------*
000900      * HISTORY OF MODIFICATION:
001000      *------------------------------------------------------------*
001100      * T2CN01 - HRATTR  - 22/03/1987 - ORIGINAL VERSION - CARRIES
001200      *          THE TRANSFER REQUEST AND ITS DISPOSITION IN ONE
001300      *          RECORD SO THE LOG DOUBLES AS THE AUDIT TRAIL.
001400      * T2CR07 - NONGYT  - 19/09/1991 - REQUEST #2209 - WIDEN
001500      *          TXN-ID FROM 12 TO 36 TO CARRY THE NEW TRANSFER-
001600      *          CLEARING-HOUSE CORRELATION NUMBER UNCHANGED.
001700      * T2CY2K - SKOWW   - 09/11/1998 - Y2K REMEDIATION - NO DATE
001800      *          FIELD ON THIS RECORD, REVIEWED AND SIGNED OFF.
001900      * T2CR11 - PFENGL  - 03/02/2003 - REQUEST #5116 - ADD
002000      *          TRANSACTION-TIMEOUT AS A VALID STATUS VALUE FOR
002100      *          THE NEW WIRE GATEWAY INTERFACE; NOT SET BY THIS
002200      *          SYSTEM, CARRIED FOR DOWNSTREAM COMPATIBILITY.
002300      *------------------------------------------------------------*
002400 01  TRANSACTION-RECORD.
002500     05  TXN-ID                  PIC X(36).
002600     05  TXN-SOURCE-ACCT-ID      PIC X(20).
002700     05  TXN-TARGET-ACCT-ID      PIC X(20).
002800     05  TXN-AMOUNT              PIC S9(11)V99
002900                                 SIGN IS LEADING SEPARATE CHARACTER.
003000     05  TXN-STATUS              PIC X(20).
003100         88  TXN-ST-IN-PROGRESS       VALUE "IN PROGRESS".
003200         88  TXN-ST-SUCCESS           VALUE "SUCCESS".
003300         88  TXN-ST-FAILED            VALUE "FAILED".
003400         88  TXN-ST-INSUFF-FUNDS      VALUE "INSUFFICIENT FUNDS".
003500         88  TXN-ST-TIMEOUT           VALUE "TRANSACTION TIMEOUT".T2CR11
003600      *--------------------------------------------------------*
003700      * TRANSFER-REQUEST VIEW - THE INBOUND LAYOUT AS IT ARRIVES
003800      * ON TRANSFER-IN, BEFORE TXN-ID/TXN-STATUS ARE ASSIGNED.
003900      *--------------------------------------------------------*
004000 01  TRANSFER-REQUEST-RECORD.
004100     05  TRQ-SOURCE-ACCT-ID      PIC X(20).
004200     05  TRQ-TARGET-ACCT-ID      PIC X(20).
004300     05  TRQ-AMOUNT              PIC S9(11)V99
004400                                 SIGN IS LEADING SEPARATE CHARACTER.
