000100      * RPTLIN.CPYBK - END-OF-RUN SUMMARY REPORT PRINT-LINE
000200      *                LAYOUTS, COPIED INTO TRFRPT WORKING STORAGE.
000300      *-----------------------------------------------------------*
000400      * HISTORY OF MODIFICATION:
000500      * T5LN01 - HRATTR - 11/06/1988 - INITIAL VERSION - SPLIT OUT
000600      *          OF CTLTOT.CPYBK WHEN THAT MEMBER WAS STILL A
000700      *          SINGLE BLOCK.
000800      * T5LN09 - PFENGL - 03/02/2003 - REQUEST #5116 - RE-CUT AS
000900      *          ITS OWN MEMBER SO CTLTOT.CPYBK COULD BE PASSED ON
001000      *          THE CALL TO TRFRPT WITHOUT CARRYING VALUE-CLAUSE
001100      *          LITERALS THAT DO NOT BELONG IN A LINKAGE RECORD.
001200      *-----------------------------------------------------------*
001300      * REPORT HEADING LINES
001400      *-----------------------------------------------------------*
001500 01  WK-C-RPT-HEAD1.
001600     05  FILLER                   PIC X(22)  VALUE SPACES.
001700     05  FILLER                   PIC X(36)  VALUE
001800         "DAILY FUNDS TRANSFER BATCH - TOTALS".
001900     05  FILLER                   PIC X(22)  VALUE SPACES.
002000 01  WK-C-RPT-HEAD2.
002100     05  FILLER                   PIC X(22)  VALUE SPACES.
002200     05  FILLER                   PIC X(36)  VALUE ALL "-".
002300     05  FILLER                   PIC X(22)  VALUE SPACES.
002400      *--------------------------------------------------------*
002500      * ONE DETAIL LINE PER CONTROL-TOTAL COUNT
002600      *--------------------------------------------------------*
002700 01  WK-C-RPT-COUNT-LINE.
002800     05  FILLER                   PIC X(02)  VALUE SPACES.
002900     05  RPT-CL-LABEL             PIC X(40)  VALUE SPACES.
003000     05  RPT-CL-VALUE             PIC ZZZ,ZZZ,ZZ9.
003100     05  FILLER                   PIC X(10)  VALUE SPACES.
003200      *--------------------------------------------------------*
003300      * THE SUCCESS-AMOUNT LINE CARRIES 2 DECIMALS AND A SIGN,
003400      * SO IT REDEFINES THE COUNT LINE RATHER THAN ADDING A
003500      * SEPARATE RECORD - SAME PRINT WIDTH, DIFFERENT EDIT
003600      * PICTURE ON THE VALUE FIELD.
003700      *--------------------------------------------------------*
003800 01  WK-C-RPT-AMOUNT-LINE REDEFINES WK-C-RPT-COUNT-LINE.
003900     05  FILLER                   PIC X(02).
004000     05  RPT-AL-LABEL             PIC X(40).
004100     05  RPT-AL-VALUE             PIC Z,ZZZ,ZZZ,ZZ9.99-.
004200     05  FILLER                   PIC X(03).
