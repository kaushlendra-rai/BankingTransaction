000100      *------------------------------------------------------------*
000200      * UPDIN.CPYBK
000300      *------------------------------------------------------------*
000400      * STATUS-UPDATE-REQUEST-RECORD - ONE ADMINISTRATIVE STATUS
000500      *  OVERRIDE PER RECORD, READ BY TRFVUPD.  USED BY SUPPORT TO
000600      *  CORRECT A TRANSACTION STATUS AFTER THE FACT (E.G. A WIRE
000700      *  GATEWAY TIMEOUT DISCOVERED THE NEXT BUSINESS DAY).
000800      *------------------------------------------------------------*
000900      * HISTORY OF MODIFICATION:
001000      *------------------------------------------------------------*
001100      * T9UN01 - PFENGL  - 03/02/2003 - REQUEST #5116 - ORIGINAL
001200      *          VERSION, BUILT ALONGSIDE THE WIRE GATEWAY TIMEOUT
001300      *          STATUS ADD-ON.
001400      *------------------------------------------------------------*
001500 01  STATUS-UPDATE-REQUEST.
001600     05  UPD-TXN-ID              PIC X(36).
001700     05  UPD-NEW-STATUS          PIC X(20).
001800     05  FILLER                  PIC X(04).
