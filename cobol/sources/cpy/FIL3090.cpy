000100      *------------------------------------------------------------*
000200      * FIL3090  -  COMMON RUN-DATE / RUN-TIME / COUNTER WORK AREA
000300      *            GENERIC FIELDS SHARED BY ALL TRF BATCH MODULES
000400      *------------------------------------------------------------*
000500 05  WK-C-RUN-DATE.
000600     10  WK-C-RUN-CEN            PIC X(02)   VALUE "19".
000700     10  WK-C-RUN-YY             PIC X(02).
000800     10  WK-C-RUN-MM             PIC X(02).
000900     10  WK-C-RUN-DD             PIC X(02).
001000 05  WK-C-RUN-TIME               PIC X(08).
001100 05  WK-N-RUN-SEQUENCE           PIC 9(07)   COMP-3 VALUE ZERO.
001200 05  FILLER                      PIC X(09).
