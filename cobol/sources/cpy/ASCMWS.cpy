000100      *------------------------------------------------------------*
000200      * ASCMWS   -  APPLICATION COMMON WORK STORAGE
000300      *            FILE STATUS INTERPRETATION - CONDITION NAMES
000400      *            COPIED INTO WK-C-COMMON BY EVERY TRF PROGRAM
000500      *------------------------------------------------------------*
000600 05  WK-C-FILE-STATUS            PIC X(02).
000700     88  WK-C-SUCCESSFUL                 VALUE "00".
000800     88  WK-C-DUPLICATE-KEY              VALUE "22".
000900     88  WK-C-RECORD-NOT-FOUND           VALUE "23".
001000     88  WK-C-END-OF-FILE                VALUE "10".
001100     88  WK-C-PERMANENT-ERROR            VALUE "30" "90"  "91"
001200                                            "92" "93" "94" "95"
001300                                            "96" "97" "98" "99".
001400 05  WK-C-PROGRAM-ID              PIC X(08).
001500 05  FILLER                      PIC X(10).
