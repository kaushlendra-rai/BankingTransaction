000100      * WSDATE.CPYBK - COMMON RUN-DATE BREAKOUT WORK AREA, COPIED
000200      *                INTO WK-C-COMMON BY EVERY TRF PROGRAM THAT
000300      *                NEEDS TO SPLIT THE RUN DATE FOR DISPLAY.
000400      *-----------------------------------------------------------*
000500      * T6WD01 - HRATTR - 02/05/1988 - INITIAL VERSION.
000600      * T6WDY2 - SKOWW  - 09/11/1998 - Y2K REMEDIATION - CCYY
000700      *          BROKEN OUT SEPARATELY FROM THE OLD 2-DIGIT YY.
000800      * T6WD11 - PFENGL - 03/02/2003 - REQUEST #5116 - DROPPED TO
000900      *          05-LEVEL GROUPS SO THIS MEMBER CAN NEST INSIDE
001000      *          WK-C-COMMON LIKE THE REST OF THE SHARED WORK AREA,
001100      *          INSTEAD OF CARRYING ITS OWN 01-LEVEL RECORDS.
001200      *-----------------------------------------------------------*
001300 05  WK-C-DATE-FIELD.
001400     10  WK-C-DATE-YYYYMMDD       PIC 9(08).
001500     10  FILLER                   PIC X(04).
001600 05  WK-C-DATE-FIELD-R REDEFINES WK-C-DATE-FIELD.
001700     10  WK-C-DATE-CCYY           PIC 9(04).
001800     10  WK-C-DATE-MM             PIC 9(02).
001900     10  WK-C-DATE-DD             PIC 9(02).
002000     10  FILLER                   PIC X(04).
