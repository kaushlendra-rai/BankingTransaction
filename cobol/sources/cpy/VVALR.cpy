000100      * VVALR.CPYBK - LINKAGE FOR TRFVVALR (VALIDATE TRANSFER
000200      *               REQUEST) AND THE ERROR-CODE CATALOGUE
000300      *               SHARED ACROSS THE TRF VALIDATION CHAIN.
000400      *-----------------------------------------------------------*
000500      * HISTORY OF MODIFICATION:
000600      * T4VR01 - HRATTR - 02/05/1988 - INITIAL VERSION.
000700      * T4VR05 - NONGYT - 19/09/1991 - REQUEST #2209 - ADD
000800      *          TRANSACTION-ID FIELDS FOR THE STATUS-UPDATE
000900      *          CORRECTION RUN (TRFVUPD).
000950      * T4VR06 - PFENGL - 22/05/2001 - ADD-ON REQUEST #4471 - ADD
000960      *          POST-STATUS OUTPUT FIELD SO TRFMPOST CAN RETURN
000970      *          SUCCESS/INSUFFICIENT FUNDS WITHOUT A SEPARATE CALL.
000980      * T4VR08 - PFENGL - 22/05/2001 - ADD-ON REQUEST #4471 - ADD
000990      *          SOURCE-BAL WORK FIELD SO TRFVVALR CAN HOLD THE
000995      *          SOURCE BALANCE BETWEEN THE RULE 2 LOOKUP AND THE
000998      *          RULE 6 COMPARE WITHOUT A THIRD CALL TO TRFVACT.
001000      * T4VR10 - PFENGL - 02/03/2003 - REQUEST #5116 - DROPPED THE
001010      *          SEPARATE WK-C-ERRTBL-ENTRY CATALOGUE MEMBER - EACH
001020      *          VALIDATION ROUTINE MOVES ITS OWN TRF01NN LITERAL
001030      *          DIRECTLY, SO THE CATALOGUE WAS NEVER ACTUALLY READ
001040      *          BY ANY OF THEM.  CODES DOCUMENTED BELOW INSTEAD.
001050      *-----------------------------------------------------------*
001060      *   TRF0101  EMPTY-REQUEST          TRF0106  INSUFFICIENT-FUNDS
001070      *   TRF0102  INVALID-SOURCE-ACCT    TRF0107  NULL-TRANSACTION-ID
001080      *   TRF0103  INVALID-TARGET-ACCT    TRF0108  INVALID-TRANSACTION-ID
001090      *   TRF0104  SOURCE-EQUALS-TARGET   TRF0109  DUPLICATE-ACCOUNT-ID
001095      *   TRF0105  INVALID-AMOUNT
001099      *-----------------------------------------------------------*
001100 01  WK-C-VVALR-RECORD.
001200     05  WK-C-VVALR-INPUT.
001300         10  WK-C-VVALR-SOURCE-ID     PIC X(20).
001400         10  WK-C-VVALR-TARGET-ID     PIC X(20).
001500         10  WK-C-VVALR-AMOUNT        PIC S9(11)V99
001600                                      SIGN IS LEADING SEPARATE CHARACTER.
001700         10  WK-C-VVALR-TXN-ID        PIC X(36).                  T4VR05
001800     05  WK-C-VVALR-OUTPUT.
001900         10  WK-C-VVALR-ACCEPTED      PIC X(01).
002000             88  WK-C-VVALR-IS-ACCEPTED   VALUE "Y".
002100         10  WK-C-VVALR-ERROR-CD      PIC X(07).
002150         10  WK-C-VVALR-POST-STATUS   PIC X(20).                    T4VR06
002200         10  FILLER                   PIC X(06).
002210     05  WK-C-VVALR-WORK.
002220         10  WK-C-VVALR-SOURCE-BAL    PIC S9(11)V99
002230                                      SIGN IS LEADING SEPARATE
002240                                      CHARACTER.                    T4VR08
002250         10  FILLER                   PIC X(06).
