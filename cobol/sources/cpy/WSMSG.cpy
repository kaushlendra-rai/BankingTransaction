000100      * WSMSG.CPYBK - COMMON DISPLAY-MESSAGE WORK AREA, COPIED INTO
000200      *               WK-C-COMMON BY EVERY TRF PROGRAM FOR THE
000300      *               DISPLAY MESSAGES BUILT ON ABNORMAL TERMINATION
000400      *               AND REJECTED-TRANSACTION LOGGING.
000500      *-----------------------------------------------------------*
000600      * T7WM01 - HRATTR - 02/05/1988 - INITIAL VERSION.
000700      * T7WM09 - PFENGL - 03/02/2003 - REQUEST #5116 - DROPPED TO
000800      *          05-LEVEL GROUPS SO THIS MEMBER CAN NEST INSIDE
000900      *          WK-C-COMMON LIKE THE REST OF THE SHARED WORK AREA,
001000      *          INSTEAD OF CARRYING ITS OWN 01-LEVEL RECORDS.
001100      *-----------------------------------------------------------*
001200 05  WK-C-MSG-AREA.
001300     10  WK-C-MSG-TEXT            PIC X(40).
001400     10  FILLER                   PIC X(10).
001500 05  WK-C-MSG-NUM REDEFINES WK-C-MSG-AREA.
001600     10  WK-N-MSG-NUM1            PIC 9(04).
001700     10  WK-N-MSG-NUM2            PIC 9(04).
001800     10  FILLER                   PIC X(42).
