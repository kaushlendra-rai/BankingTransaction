000100      * VACCT.CPYBK - LINKAGE FOR TRFVACT / TRFVDR / TRFVCR
000200      *-----------------------------------------------------------*
000300      * HISTORY OF MODIFICATION:
000400      * T3VA01 - HRATTR - 02/05/1988 - INITIAL VERSION.
000500      * T3VA04 - NONGYT - 19/09/1991 - REQUEST #2209 - ERROR-CD
000600      *          WIDENED 5 TO 7 TO MATCH THE NEW ERROR CATALOGUE.
000700      *-----------------------------------------------------------*
000800 01  WK-C-VACCT-RECORD.
000900     05  WK-C-VACCT-INPUT.
001000         10  WK-C-VACCT-ACCTID    PIC X(20).
001100         10  WK-C-VACCT-AMOUNT    PIC S9(11)V99
001200                                  SIGN IS LEADING SEPARATE CHARACTER.
001300     05  WK-C-VACCT-OUTPUT.
001400         10  WK-C-VACCT-FOUND     PIC X(01).
001500             88  WK-C-VACCT-IS-FOUND      VALUE "Y".
001600             88  WK-C-VACCT-NOT-FOUND     VALUE "N".              T3VA04
001700         10  WK-C-VACCT-BALANCE   PIC S9(11)V99
001800                                  SIGN IS LEADING SEPARATE CHARACTER.
001900         10  WK-C-VACCT-ERROR-CD  PIC X(07).
002000         10  FILLER               PIC X(05).
