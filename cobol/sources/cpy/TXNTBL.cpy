000100      *------------------------------------------------------------*
000200      * TXNTBL.CPYBK
000300      *------------------------------------------------------------*
000400      * IN-MEMORY TRANSACTION TABLE - ONE ENTRY PER REQUEST, IN THE
000500      * ORDER PROCESSED.  TRFBPOST APPENDS AN ENTRY FOR EVERY
000600      * REQUEST (ACCEPTED OR REJECTED) AND WRITES THE WHOLE TABLE
000700      * TO TRANSACTION-OUT AT END OF RUN.
000800      *------------------------------------------------------------*
000900      * HISTORY OF MODIFICATION:
001000      *------------------------------------------------------------*
001100      * T2TN01 - HRATTR  - 22/03/1987 - INITIAL VERSION, TABLE
001200      *          SIZED FOR 5000 REQUESTS PER RUN.
001300      *------------------------------------------------------------*
001400 01  WK-C-TXNTBL.
001500     05  WK-N-TXNTBL-COUNT       PIC 9(05)  COMP-3 VALUE ZERO.
001600     05  WK-C-TXNTBL-ENTRY  OCCURS 1 TO 5000 TIMES
001700                            DEPENDING ON WK-N-TXNTBL-COUNT
001800                            INDEXED BY TXN-IDX.
001900         10  WK-TXNTBL-ID          PIC X(36).
002000         10  WK-TXNTBL-SRC-ID      PIC X(20).
002100         10  WK-TXNTBL-TGT-ID      PIC X(20).
002200         10  WK-TXNTBL-AMT         PIC S9(11)V99 COMP-3.
002300         10  WK-TXNTBL-STATUS      PIC X(20).
002400         10  FILLER                PIC X(03).
