000100      *------------------------------------------------------------*
000200      * ACCTTBL.CPYBK
000300      *------------------------------------------------------------*
000400      * IN-MEMORY ACCOUNT LEDGER TABLE - BUILT BY TRFLACT AT START
000500      * OF RUN, SEARCHED BY TRFVACT, UPDATED BY TRFVDR AND TRFVCR,
000600      * WRITTEN BACK BY TRFWACT.  THIS IS THE LEDGER FOR THE RUN -
000700      * EVERY DEBIT/CREDIT MUTATES AN ENTRY HERE, NOT THE FILE.
000800      *------------------------------------------------------------*
000900      * HISTORY OF MODIFICATION:
001000      *------------------------------------------------------------*
001100      * T1TN01 - HRATTR  - 14/03/1987 - INITIAL VERSION, TABLE SIZED
001200      *          FOR 3000 ACCOUNTS TO MATCH THE BRANCH LEDGER.
001300      * T1TR03 - PFENGL  - 22/05/2001 - ADD-ON REQUEST #4471 - ADD
001400      *          RESERVED INDICATOR BYTE TO THE TABLE ENTRY FOR A
001500      *          FUTURE ACCOUNT-FREEZE FLAG; FLAG WAS NEVER BUILT
001600      *          OUT BEYOND THIS COPYBOOK, BYTE STAYS SPARE.
001700      *------------------------------------------------------------*
001800 01  WK-C-ACCTTBL.
001900     05  WK-N-ACCTTBL-COUNT      PIC 9(05)  COMP-3 VALUE ZERO.
002000     05  WK-C-ACCTTBL-ENTRY  OCCURS 1 TO 3000 TIMES
002100                             DEPENDING ON WK-N-ACCTTBL-COUNT
002200                             INDEXED BY ACCT-IDX.
002300         10  WK-ACCTTBL-ID        PIC X(20).
002400         10  WK-ACCTTBL-BAL       PIC S9(11)V99 COMP-3.
002500         10  WK-ACCTTBL-IND       PIC X(01).
002600             88  WK-ACCTTBL-FROZEN      VALUE "F".                T1TR03
002700         10  FILLER               PIC X(04).
