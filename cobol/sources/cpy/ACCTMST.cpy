000100      *------------------------------------------------------------*
000200      * ACCTMST.CPYBK
000300      *------------------------------------------------------------*
000400      * ACCOUNT-RECORD - THE BANK ACCOUNT LEDGER MASTER RECORD.
000500      *  ONE PER ACCOUNT, READ FROM ACCOUNT-IN AT START OF RUN AND
000600      *  WRITTEN BACK TO ACCOUNT-OUT AT END OF RUN WITH BALANCES
000700      *  UPDATED BY THE TRANSFER BATCH.
000800      *------------------------------------------------------------*
000900      * HISTORY OF MODIFICATION:
001000      *------------------------------------------------------------*
001100      * T1BN01 - HRATTR  - 14/03/1987 - ORIGINAL TRF LEDGER FILE
001200      *          CONVERSION PROJECT - CARRIED OVER FROM THE OLD
001300      *          CARD-IMAGE ACCOUNT MASTER, 34-BYTE RECORD KEPT
001400      *          UNCHANGED SO DOWNSTREAM JOBS DO NOT NEED RE-JCL.
001500      * T1BY2K - SKOWW   - 09/11/1998 - Y2K REMEDIATION - RUN-DATE
001600      *          CENTURY WORK AREA ADDED IN FIL3090, NO CHANGE TO
001700      *          THIS RECORD (NO DATE FIELDS CARRIED ON ACCOUNT).
001800      *------------------------------------------------------------*
001850      * 34-BYTE CARD-IMAGE FORMAT, NO SPARE BYTES - SEE T1BN01.
001900 01  ACCOUNT-RECORD.
002000     05  ACCT-ID                 PIC X(20).
002100     05  ACCT-BALANCE            PIC S9(11)V99
002200                                 SIGN IS LEADING SEPARATE CHARACTER.
002300      *--------------------------------------------------------*
002400      * ALTERNATE VIEW OF THE BALANCE - SIGN BYTE SPLIT OUT FOR
002500      * THE DUPLICATE-ACCOUNT REJECT LOG IN TRFLACT, WHICH SHOWS
002600      * THE SIGN AND DIGITS SEPARATELY PER THE AUDIT REQUEST.
002700      *--------------------------------------------------------*
002800 01  ACCOUNT-RECORD-SN REDEFINES ACCOUNT-RECORD.
002900     05  ACCT-ID-SN              PIC X(20).
003000     05  ACCT-BALANCE-SIGN       PIC X(01).
003100     05  ACCT-BALANCE-DIGITS     PIC 9(11)V99.
