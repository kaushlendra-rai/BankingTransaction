000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFVUPD.
000500       AUTHOR.         DONNA PFENGLER.
000600       INSTALLATION.   CONSUMER BANKING SYSTEMS - BATCH.
000700       DATE-WRITTEN.   12 JUL 1988.
000800       DATE-COMPILED.
000900       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000      *=================================================================
001100      *
001200      *DESCRIPTION :  STANDALONE CORRECTION RUN - NOT PART OF THE
001300      *               NIGHTLY TRANSFER BATCH.  READS THE PRIOR
001400      *               RUN'S TRANSACTION LOG INTO THE IN-MEMORY
001500      *               TRANSACTION TABLE, APPLIES ANY ADMINISTRATIVE
001600      *               STATUS OVERRIDES FROM STATUS-UPDATE-IN, AND
001700      *               REWRITES THE TRANSACTION LOG WITH THE
001800      *               CORRECTED STATUSES.  ORIGINALLY FOR KEYING
001900      *               CORRECTIONS WHEN THE OPERATOR MIS-RAN A STATUS
002000      *               FIELD ON THE CARD DECK; EXTENDED IN 2003 SO
002100      *               SUPPORT CAN CORRECT YESTERDAY'S LOG BY HAND
002200      *               WHEN THEY LEARN OF A TIMED-OUT WIRE THE NEXT DAY.
002300      *
002400      *=================================================================
002500      * HISTORY OF MODIFICATION:
002600      *=================================================================
002700      *
002800      * T9VN01 - PFENGL - 12/07/1988 - ORIGINAL VERSION.
002900      * T9VY2K - SKOWW  - 09/11/1998 - Y2K REMEDIATION - REVIEWED, NO
003000      *          DATE FIELDS ON STATUS-UPDATE-RECORD, NO CHANGE
003100      *          REQUIRED.
003200      * T9VR02 - PFENGL - 03/02/2003 - REQUEST #5116 - ADDED
003300      *          TRANSACTION-TIMEOUT AS A VALID OVERRIDE STATUS FOR
003400      *          THE NEW WIRE GATEWAY TIMEOUT ADD-ON.
003500      * T9VR03 - RSTOKE - 04/02/2003 - REQUEST #5116 - CONFIRMED
003600      *          WITH SUPPORT THAT AN OVERRIDE CARD FOR A TXN-ID NOT
003700      *          FOUND IN THE LOADED TRANSACTION TABLE IS REJECTED
003800      *          WITH TRF0108 AND THE ORIGINAL TABLE ENTRIES ARE
003900      *          REWRITTEN UNCHANGED - NO CODE CHANGE REQUIRED,
004000      *          LOGGED HERE FOR THE AUDIT TRAIL AND CLOSED OUT
004100      *          AGAINST THE SAME REQUEST.
004200      *-----------------------------------------------------------------*
004300            EJECT
004400      **********************
004500       ENVIRONMENT DIVISION.
004600      **********************
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER.  IBM-AS400.
004900       OBJECT-COMPUTER.  IBM-AS400.
005000       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005100
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT TRANSACTION-IN  ASSIGN TO TXNIN
005500                  ORGANIZATION      IS LINE SEQUENTIAL
005600                  ACCESS MODE       IS SEQUENTIAL
005700                  FILE STATUS       IS WK-C-FILE-STATUS.
005800           SELECT STATUS-UPDATE-IN ASSIGN TO UPDIN
005900                  ORGANIZATION      IS LINE SEQUENTIAL
006000                  ACCESS MODE       IS SEQUENTIAL
006100                  FILE STATUS       IS WK-C-FILE-STATUS.
006200           SELECT TRANSACTION-OUT ASSIGN TO TXNOUT
006300                  ORGANIZATION      IS LINE SEQUENTIAL
006400                  ACCESS MODE       IS SEQUENTIAL
006500                  FILE STATUS       IS WK-C-FILE-STATUS.
006600
006700            EJECT
006800      ***************
006900       DATA DIVISION.
007000      ***************
007100       FILE SECTION.
007200      **************
007300       FD  TRANSACTION-IN
007400           LABEL RECORDS ARE OMITTED
007500           RECORD CONTAINS 110 CHARACTERS
007600           DATA RECORD IS TRANSACTION-RECORD.
007700           COPY TXNREC.
007800
007900       FD  STATUS-UPDATE-IN
008000           LABEL RECORDS ARE OMITTED
008100           RECORD CONTAINS 60 CHARACTERS
008200           DATA RECORD IS STATUS-UPDATE-REQUEST.
008300           COPY UPDIN.
008400
008500       FD  TRANSACTION-OUT
008600           LABEL RECORDS ARE OMITTED
008700           RECORD CONTAINS 110 CHARACTERS
008800           DATA RECORD IS TRANSACTION-RECORD.
008900      * 110-BYTE WIRE FORMAT, NO SPARE BYTES - SAME AS TXNREC.CPYBK.
009000       01  TRANSACTION-OUT-RECORD.
009100           05  TXO-ID              PIC X(36).
009200           05  TXO-SOURCE-ACCT-ID  PIC X(20).
009300           05  TXO-TARGET-ACCT-ID  PIC X(20).
009400           05  TXO-AMOUNT          PIC S9(11)V99
009500                                   SIGN IS LEADING SEPARATE CHARACTER.
009600           05  TXO-STATUS          PIC X(20).
009700
009800      *************************
009900       WORKING-STORAGE SECTION.
010000      *************************
010100       01  FILLER                      PIC X(24)        VALUE
010200           "** PROGRAM TRFVUPD   **".
010300
010400      * ------------------ PROGRAM WORKING STORAGE -------------------*
010500       01  WK-C-COMMON.
010600           COPY ASCMWS.
010700           COPY FIL3090.
010800           COPY WSDATE.
010900           COPY WSMSG.
011000
011100       01  WK-C-SWITCHES.
011200           05  WK-C-EOF-SW             PIC X(01)  VALUE "N".
011300               88  WK-C-EOF-REACHED        VALUE "Y".
011400           05  WK-C-FOUND-SW           PIC X(01)  VALUE "N".
011500               88  WK-C-TXN-FOUND          VALUE "Y".
011600           05  FILLER                  PIC X(08).
011700
011800      * ----------- STATUS-UPDATE OUTCOME TRACE LINE ------------------*
011900       01  WK-C-TRACE-LINE.
012000           05  WK-C-TRACE-TXNID        PIC X(36).
012100           05  FILLER                  PIC X(04).
012200       01  WK-C-TRACE-LINE-R REDEFINES WK-C-TRACE-LINE.
012300           05  WK-C-TRACE-BYTES        PIC X(40).
012400
012500           COPY TXNTBL.
012600            EJECT
012700      ********************************************
012800       PROCEDURE DIVISION.
012900      ********************************************
013000       MAIN-MODULE.
013100           PERFORM A000-OPEN-FILES
013200              THRU A099-OPEN-FILES-EX.
013300           PERFORM B000-LOAD-TRANSACTIONS
013400              THRU B099-LOAD-TRANSACTIONS-EX.
013500           MOVE    "N"                 TO  WK-C-EOF-SW.
013600           PERFORM C000-APPLY-UPDATES
013700              THRU C099-APPLY-UPDATES-EX.
013800           PERFORM D000-WRITE-TRANSACTIONS
013900              THRU D099-WRITE-TRANSACTIONS-EX.
014000           PERFORM Z000-END-PROGRAM-ROUTINE
014100              THRU Z999-END-PROGRAM-ROUTINE-EX.
014200           GOBACK.
014300
014400      *---------------------------------------------------------------*
014500       A000-OPEN-FILES.
014600      *---------------------------------------------------------------*
014700           OPEN    INPUT  TRANSACTION-IN.
014800           IF      NOT WK-C-SUCCESSFUL
014900                   DISPLAY "TRFVUPD - OPEN FILE ERROR - TRANSACTION-IN"
015000                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015100                   GO TO Y900-ABNORMAL-TERMINATION
015200           END-IF.
015300           OPEN    INPUT  STATUS-UPDATE-IN.
015400           IF      NOT WK-C-SUCCESSFUL
015500                   DISPLAY "TRFVUPD - OPEN FILE ERROR - STATUS-UPDATE-IN"
015600                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015700                   GO TO Y900-ABNORMAL-TERMINATION
015800           END-IF.
015900           OPEN    OUTPUT TRANSACTION-OUT.
016000           IF      NOT WK-C-SUCCESSFUL
016100                   DISPLAY "TRFVUPD - OPEN FILE ERROR - TRANSACTION-OUT"
016200                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016300                   GO TO Y900-ABNORMAL-TERMINATION
016400           END-IF.
016500       A099-OPEN-FILES-EX.
016600           EXIT.
016700
016800      *---------------------------------------------------------------*
016900       B000-LOAD-TRANSACTIONS.
017000      *---------------------------------------------------------------*
017100           PERFORM B100-READ-TRANSACTION-IN
017200              THRU B199-READ-TRANSACTION-IN-EX
017300              UNTIL WK-C-EOF-REACHED.
017400       B099-LOAD-TRANSACTIONS-EX.
017500           EXIT.
017600
017700      *---------------------------------------------------------------*
017800       B100-READ-TRANSACTION-IN.
017900      *---------------------------------------------------------------*
018000           READ    TRANSACTION-IN.
018100           IF      WK-C-SUCCESSFUL
018200                   ADD     1           TO  WK-N-TXNTBL-COUNT
018300                   SET     TXN-IDX     TO  WK-N-TXNTBL-COUNT
018400                   MOVE    TXN-ID      TO  WK-TXNTBL-ID (TXN-IDX)
018500                   MOVE    TXN-SOURCE-ACCT-ID
018600                                       TO  WK-TXNTBL-SRC-ID (TXN-IDX)
018700                   MOVE    TXN-TARGET-ACCT-ID
018800                                       TO  WK-TXNTBL-TGT-ID (TXN-IDX)
018900                   MOVE    TXN-AMOUNT  TO  WK-TXNTBL-AMT (TXN-IDX)
019000                   MOVE    TXN-STATUS  TO  WK-TXNTBL-STATUS (TXN-IDX)
019100           ELSE
019200                   IF  WK-C-END-OF-FILE
019300                       MOVE "Y"  TO  WK-C-EOF-SW
019400                   ELSE
019500                       DISPLAY "TRFVUPD - READ FILE ERROR - "
019600                               "TRANSACTION-IN"
019700                       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019800                       GO TO Y900-ABNORMAL-TERMINATION
019900                   END-IF
020000           END-IF.
020100       B199-READ-TRANSACTION-IN-EX.
020200           EXIT.
020300
020400      *---------------------------------------------------------------*
020500       C000-APPLY-UPDATES.
020600      *---------------------------------------------------------------*
020700           PERFORM C100-READ-UPDATE-IN
020800              THRU C199-READ-UPDATE-IN-EX
020900              UNTIL WK-C-EOF-REACHED.
021000       C099-APPLY-UPDATES-EX.
021100           EXIT.
021200
021300      *---------------------------------------------------------------*
021400       C100-READ-UPDATE-IN.
021500      *---------------------------------------------------------------*
021600           READ    STATUS-UPDATE-IN.
021700           IF      WK-C-SUCCESSFUL
021800                   PERFORM C200-UPDATE-ONE-STATUS
021900                      THRU C299-UPDATE-ONE-STATUS-EX
022000           ELSE
022100                   IF  WK-C-END-OF-FILE
022200                       MOVE "Y"  TO  WK-C-EOF-SW
022300                   ELSE
022400                       DISPLAY "TRFVUPD - READ FILE ERROR - "
022500                               "STATUS-UPDATE-IN"
022600                       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022700                       GO TO Y900-ABNORMAL-TERMINATION
022800                   END-IF
022900           END-IF.
023000       C199-READ-UPDATE-IN-EX.
023100           EXIT.
023200
023300      *---------------------------------------------------------------*
023400       C200-UPDATE-ONE-STATUS.
023500      *---------------------------------------------------------------*
023600      *    ADMINISTRATIVE STATUS CORRECTION - TXN-ID MUST BE
023700      *    NON-BLANK (ELSE NULL-EMPTY-TRANSACTION-ID) AND MUST ALREADY
023800      *    EXIST IN THE TABLE (ELSE INVALID-TRANSACTION-ID).  ANY
023900      *    STATUS, INCLUDING A TERMINAL ONE, MAY BE OVERWRITTEN.
024000           IF      UPD-TXN-ID = SPACES
024100                   DISPLAY "TRFVUPD - TRF0107 NULL/EMPTY TXN ID"
024200                   GO TO C299-UPDATE-ONE-STATUS-EX
024300           END-IF.
024400           MOVE    "N"                 TO  WK-C-FOUND-SW.
024500           IF      WK-N-TXNTBL-COUNT   >   ZERO
024600                   PERFORM C210-SEARCH-TXNTBL
024700                      THRU C219-SEARCH-TXNTBL-EX
024800                      VARYING TXN-IDX FROM 1 BY 1
024900                      UNTIL TXN-IDX > WK-N-TXNTBL-COUNT
025000                         OR WK-C-TXN-FOUND
025100           END-IF.
025200           IF      NOT WK-C-TXN-FOUND
025300                   MOVE    UPD-TXN-ID  TO  WK-C-TRACE-TXNID
025400                   DISPLAY "TRFVUPD - TRF0108 INVALID TXN ID - "
025500                           WK-C-TRACE-BYTES
025600                   GO TO C299-UPDATE-ONE-STATUS-EX
025700           END-IF.
025800           MOVE    UPD-NEW-STATUS      TO  WK-TXNTBL-STATUS (TXN-IDX).
025900           MOVE    UPD-TXN-ID          TO  WK-C-TRACE-TXNID.
026000           DISPLAY "TRFVUPD - STATUS UPDATED - " WK-C-TRACE-BYTES.
026100       C299-UPDATE-ONE-STATUS-EX.
026200           EXIT.
026300
026400      *---------------------------------------------------------------*
026500       C210-SEARCH-TXNTBL.
026600      *---------------------------------------------------------------*
026700           IF      WK-TXNTBL-ID (TXN-IDX) = UPD-TXN-ID
026800                   MOVE    "Y"             TO  WK-C-FOUND-SW
026900           END-IF.
027000       C219-SEARCH-TXNTBL-EX.
027100           EXIT.
027200
027300      *---------------------------------------------------------------*
027400       D000-WRITE-TRANSACTIONS.
027500      *---------------------------------------------------------------*
027600           IF      WK-N-TXNTBL-COUNT   >   ZERO
027700                   PERFORM D100-WRITE-ONE-TRANSACTION
027800                      THRU D199-WRITE-ONE-TRANSACTION-EX
027900                      VARYING TXN-IDX FROM 1 BY 1
028000                      UNTIL TXN-IDX > WK-N-TXNTBL-COUNT
028100           END-IF.
028200       D099-WRITE-TRANSACTIONS-EX.
028300           EXIT.
028400
028500      *---------------------------------------------------------------*
028600       D100-WRITE-ONE-TRANSACTION.
028700      *---------------------------------------------------------------*
028800           MOVE    WK-TXNTBL-ID (TXN-IDX)     TO  TXO-ID.
028900           MOVE    WK-TXNTBL-SRC-ID (TXN-IDX) TO  TXO-SOURCE-ACCT-ID.
029000           MOVE    WK-TXNTBL-TGT-ID (TXN-IDX) TO  TXO-TARGET-ACCT-ID.
029100           MOVE    WK-TXNTBL-AMT (TXN-IDX)    TO  TXO-AMOUNT.
029200           MOVE    WK-TXNTBL-STATUS (TXN-IDX) TO  TXO-STATUS.
029300           WRITE   TRANSACTION-OUT-RECORD.
029400           IF      NOT WK-C-SUCCESSFUL
029500                   DISPLAY "TRFVUPD - WRITE FILE ERROR - "
029600                           "TRANSACTION-OUT"
029700                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029800                   GO TO Y900-ABNORMAL-TERMINATION
029900           END-IF.
030000       D199-WRITE-ONE-TRANSACTION-EX.
030100           EXIT.
030200
030300       Y900-ABNORMAL-TERMINATION.
030400           PERFORM Z000-END-PROGRAM-ROUTINE
030500              THRU Z999-END-PROGRAM-ROUTINE-EX.
030600           MOVE    9                   TO  RETURN-CODE.
030700           GOBACK.
030800
030900      *---------------------------------------------------------------*
031000       Z000-END-PROGRAM-ROUTINE.
031100      *---------------------------------------------------------------*
031200           CLOSE   TRANSACTION-IN STATUS-UPDATE-IN TRANSACTION-OUT.
031300           IF      NOT WK-C-SUCCESSFUL
031400                   DISPLAY "TRFVUPD - CLOSE FILE ERROR"
031500                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031600           END-IF.
031700       Z999-END-PROGRAM-ROUTINE-EX.
031800           EXIT.
031900
032000      ******************************************************************
032100      *************** END OF PROGRAM SOURCE - TRFVUPD *****************
032200      ******************************************************************
