000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFBPOST.
000500       AUTHOR.         HAROLD RATTRAY.
000600       INSTALLATION.   CONSUMER BANKING SYSTEMS - BATCH.
000700       DATE-WRITTEN.   20 MAR 1987.
000800       DATE-COMPILED.
000900       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000      *=================================================================
001100      *
001200      *DESCRIPTION :  NIGHTLY FUNDS-TRANSFER BATCH DRIVER.  LOADS
001300      *               THE ACCOUNT LEDGER, READS THE TRANSFER-IN
001400      *               REQUEST FILE SEQUENTIALLY, VALIDATES AND POSTS
001500      *               EACH REQUEST IN TURN, WRITES THE TRANSACTION
001600      *               LOG AND THE UPDATED ACCOUNT LEDGER, AND PRINTS
001700      *               THE END-OF-RUN CONTROL-TOTALS SUMMARY.  THIS
001800      *               IS THE ONLY PROGRAM IN THE TRF FAMILY THAT
001900      *               PERFORMS SEQUENTIAL FILE I/O AGAINST THE
002000      *               BATCH FILES - EVERY OTHER MODULE IS A CALLED
002100      *               ROUTINE WORKING AGAINST THE IN-MEMORY TABLES
002200      *               THIS PROGRAM BUILDS AND PASSES DOWN.
002300      *
002400      *=================================================================
002500      * HISTORY OF MODIFICATION:
002600      *=================================================================
002700      *
002800      * T0BN01 - HRATTR - 20/03/1987 - ORIGINAL VERSION - REPLACES
002900      *          THE OLD INTERBANK-MESSAGE DRIVER WITH THE LEDGER-
003000      *          POSTING NIGHTLY RUN.
003100      * T0BY2K - SKOWW  - 09/11/1998 - Y2K REMEDIATION - RUN-DATE
003200      *          CENTURY BYTE IN FIL3090 REVIEWED, NO CHANGE TO
003300      *          THIS DRIVER.
003400      * T0BR03 - PFENGL - 22/05/2001 - ADD-ON REQUEST #4471 - THE
003500      *          REJECTED-DUPLICATE-ACCOUNT DISPLAY MOVED INTO
003600      *          TRFLACT; THIS DRIVER NO LONGER WATCHES FOR IT.
003700      * T0BR11 - PFENGL - 03/02/2003 - REQUEST #5116 - CONTROL
003800      *          TOTALS NOW PRINTED BY A SEPARATE CALLED ROUTINE,
003900      *          TRFRPT, SO THE REPORT LAYOUT CAN BE MAINTAINED
004000      *          WITHOUT TOUCHING THE DRIVER.
004100      *-----------------------------------------------------------------*
004200            EJECT
004300      **********************
004400       ENVIRONMENT DIVISION.
004500      **********************
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER.  IBM-AS400.
004800       OBJECT-COMPUTER.  IBM-AS400.
004900       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005000
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT TRANSFER-IN     ASSIGN TO TRFIN
005400                  ORGANIZATION      IS LINE SEQUENTIAL
005500                  ACCESS MODE       IS SEQUENTIAL
005600                  FILE STATUS       IS WK-C-FILE-STATUS.
005700           SELECT TRANSACTION-OUT ASSIGN TO TXNOUT
005800                  ORGANIZATION      IS LINE SEQUENTIAL
005900                  ACCESS MODE       IS SEQUENTIAL
006000                  FILE STATUS       IS WK-C-FILE-STATUS.
006100
006200            EJECT
006300      ***************
006400       DATA DIVISION.
006500      ***************
006600       FILE SECTION.
006700      **************
006800       FD  TRANSFER-IN
006900           LABEL RECORDS ARE OMITTED
007000           RECORD CONTAINS 54 CHARACTERS
007100           DATA RECORD IS TRANSFER-REQUEST-RECORD.
007200           COPY TXNREC.
007300
007400       FD  TRANSACTION-OUT
007500           LABEL RECORDS ARE OMITTED
007600           RECORD CONTAINS 110 CHARACTERS
007700           DATA RECORD IS TRANSACTION-OUT-RECORD.
007800      * 110-BYTE WIRE FORMAT, NO SPARE BYTES - EXPANSION WOULD NEED A
007900      * NEW REQUEST TO WIDEN THE RECORD, SAME AS TXNREC.CPYBK.
008000       01  TRANSACTION-OUT-RECORD.
008100           05  TXO-ID              PIC X(36).
008200           05  TXO-SOURCE-ACCT-ID  PIC X(20).
008300           05  TXO-TARGET-ACCT-ID  PIC X(20).
008400           05  TXO-AMOUNT          PIC S9(11)V99
008500                                   SIGN IS LEADING SEPARATE CHARACTER.
008600           05  TXO-STATUS          PIC X(20).
008700
008800      *************************
008900       WORKING-STORAGE SECTION.
009000      *************************
009100       01  FILLER                      PIC X(24)        VALUE
009200           "** PROGRAM TRFBPOST  **".
009300
009400      * ------------------ PROGRAM WORKING STORAGE -------------------*
009500       01  WK-C-COMMON.
009600           COPY ASCMWS.
009700           COPY FIL3090.
009800           COPY WSDATE.
009900           COPY WSMSG.
010000
010100       01  WK-C-SWITCHES.
010200           05  WK-C-EOF-SW             PIC X(01)  VALUE "N".
010300               88  WK-C-EOF-REACHED        VALUE "Y".
010400           05  FILLER                  PIC X(09).
010500
010600      * --------------- LINKAGE WORK COPIES PASSED ON CALLS ----------*
010700           COPY VVALR.
010800
010900       01  WK-C-GTID-WORK.
011000           05  WK-C-GTID-TXN-ID        PIC X(36).
011100           05  FILLER                  PIC X(04).
011200
011300      * -------------- TRACE LINE FOR THE OPEN/READ DIAGNOSTICS ------*
011400       01  WK-C-TRACE-LINE.
011500           05  WK-C-TRACE-FILE-NAME    PIC X(20).
011600           05  FILLER                  PIC X(20).
011700       01  WK-C-TRACE-LINE-R REDEFINES WK-C-TRACE-LINE.
011800           05  WK-C-TRACE-BYTES        PIC X(40).
011900
012000      * --------------------- RUN CONTROL TOTALS ----------------------*
012100           COPY CTLTOT.
012200
012300           COPY ACCTTBL.
012400
012500           COPY TXNTBL.
012600            EJECT
012700      ********************************************
012800       PROCEDURE DIVISION.
012900      ********************************************
013000       MAIN-MODULE.
013100           PERFORM A000-LOAD-ACCOUNTS
013200              THRU A099-LOAD-ACCOUNTS-EX.
013300           PERFORM B000-OPEN-TRANSFER-FILES
013400              THRU B099-OPEN-TRANSFER-FILES-EX.
013500           PERFORM C000-PROCESS-TRANSFERS
013600              THRU C099-PROCESS-TRANSFERS-EX.
013700           PERFORM D000-CLOSE-TRANSFER-FILES
013800              THRU D099-CLOSE-TRANSFER-FILES-EX.
013900           PERFORM E000-WRITE-ACCOUNTS
014000              THRU E099-WRITE-ACCOUNTS-EX.
014100           PERFORM F000-PRINT-REPORT
014200              THRU F099-PRINT-REPORT-EX.
014300           GOBACK.
014400
014500      *---------------------------------------------------------------*
014600       A000-LOAD-ACCOUNTS.
014700      *---------------------------------------------------------------*
014800      *    ACCOUNT LOAD, STEPS 1-2 OF THE BATCH FLOW - TRFLACT READS
014900      *    ACCOUNT-IN AND BUILDS WK-C-ACCTTBL ONCE FOR THE WHOLE RUN.
015000           CALL    "TRFLACT"              USING WK-C-ACCTTBL.
015100       A099-LOAD-ACCOUNTS-EX.
015200           EXIT.
015300
015400      *---------------------------------------------------------------*
015500       B000-OPEN-TRANSFER-FILES.
015600      *---------------------------------------------------------------*
015700           OPEN    INPUT  TRANSFER-IN.
015800           IF      NOT WK-C-SUCCESSFUL
015900                   MOVE "TRANSFER-IN"      TO  WK-C-TRACE-FILE-NAME
016000                   DISPLAY "TRFBPOST - OPEN FILE ERROR - "
016100                           WK-C-TRACE-BYTES
016200                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016300                   GO TO Y900-ABNORMAL-TERMINATION
016400           END-IF.
016500           OPEN    OUTPUT TRANSACTION-OUT.
016600           IF      NOT WK-C-SUCCESSFUL
016700                   MOVE "TRANSACTION-OUT"  TO  WK-C-TRACE-FILE-NAME
016800                   DISPLAY "TRFBPOST - OPEN FILE ERROR - "
016900                           WK-C-TRACE-BYTES
017000                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017100                   GO TO Y900-ABNORMAL-TERMINATION
017200           END-IF.
017300       B099-OPEN-TRANSFER-FILES-EX.
017400           EXIT.
017500
017600      *---------------------------------------------------------------*
017700       C000-PROCESS-TRANSFERS.
017800      *---------------------------------------------------------------*
017900      *    TRANSACTION BATCH, STEPS 1-2E - READ TRANSFER-IN IN FILE
018000      *    ORDER, VALIDATE, POST, LOG, UNTIL END OF FILE.
018100           PERFORM C100-READ-TRANSFER-IN
018200              THRU C199-READ-TRANSFER-IN-EX
018300              UNTIL WK-C-EOF-REACHED.
018400       C099-PROCESS-TRANSFERS-EX.
018500           EXIT.
018600
018700      *---------------------------------------------------------------*
018800       C100-READ-TRANSFER-IN.
018900      *---------------------------------------------------------------*
019000           READ    TRANSFER-IN.
019100           IF      WK-C-SUCCESSFUL
019200                   ADD     1           TO  WK-N-CTL-READ
019300                   PERFORM C200-PROCESS-ONE-REQUEST
019400                      THRU C299-PROCESS-ONE-REQUEST-EX
019500           ELSE
019600                   IF  WK-C-END-OF-FILE
019700                       MOVE "Y"  TO  WK-C-EOF-SW
019800                   ELSE
019900                       DISPLAY "TRFBPOST - READ FILE ERROR - "
020000                               "TRANSFER-IN"
020100                       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020200                       GO TO Y900-ABNORMAL-TERMINATION
020300                   END-IF
020400           END-IF.
020500       C199-READ-TRANSFER-IN-EX.
020600           EXIT.
020700
020800      *---------------------------------------------------------------*
020900       C200-PROCESS-ONE-REQUEST.
021000      *---------------------------------------------------------------*
021100      *    RULE 2A - VALIDATE THE REQUEST.  A REJECTED REQUEST IS
021200      *    LOGGED WITH ITS ERROR REASON AND NO BALANCES CHANGE.
021300           MOVE    TRQ-SOURCE-ACCT-ID   TO  WK-C-VVALR-SOURCE-ID.
021400           MOVE    TRQ-TARGET-ACCT-ID   TO  WK-C-VVALR-TARGET-ID.
021500           MOVE    TRQ-AMOUNT           TO  WK-C-VVALR-AMOUNT.
021600           CALL    "TRFVVALR"          USING WK-C-VVALR-RECORD
021700                                              WK-C-ACCTTBL.
021800           IF      NOT WK-C-VVALR-IS-ACCEPTED
021900                   ADD     1           TO  WK-N-CTL-REJECTED
022000                   PERFORM C300-LOG-REJECTED-REQUEST
022100                      THRU C399-LOG-REJECTED-REQUEST-EX
022200                   GO TO C299-PROCESS-ONE-REQUEST-EX
022300           END-IF.
022400      *    RULE 2B - ASSIGN A TRANSACTION ID, STATUS STARTS IN
022500      *    PROGRESS, ADD AN ENTRY TO THE IN-MEMORY TRANSACTION TABLE.
022600           CALL    "TRFGTID"            USING WK-C-GTID-WORK.
022700           PERFORM C400-APPEND-TXNTBL
022800              THRU C499-APPEND-TXNTBL-EX.
022900      *    RULES 2C-2E - POST THE TRANSFER (DEBIT THEN CREDIT) AND
023000      *    RECORD THE FINAL STATUS.
023100           CALL    "TRFMPOST"           USING WK-C-VVALR-RECORD
023200                                              WK-C-ACCTTBL.
023300           MOVE    WK-C-VVALR-POST-STATUS
023400                                        TO  WK-TXNTBL-STATUS (TXN-IDX).
023500           PERFORM C500-UPDATE-CONTROL-TOTALS
023600              THRU C599-UPDATE-CONTROL-TOTALS-EX.
023700       C299-PROCESS-ONE-REQUEST-EX.
023800           EXIT.
023900
024000      *---------------------------------------------------------------*
024100       C300-LOG-REJECTED-REQUEST.
024200      *---------------------------------------------------------------*
024300           CALL    "TRFGTID"            USING WK-C-GTID-WORK.
024400           ADD     1                   TO  WK-N-TXNTBL-COUNT.
024500           SET     TXN-IDX             TO  WK-N-TXNTBL-COUNT.
024600           MOVE    WK-C-GTID-TXN-ID    TO  WK-TXNTBL-ID (TXN-IDX).
024700           MOVE    TRQ-SOURCE-ACCT-ID  TO  WK-TXNTBL-SRC-ID (TXN-IDX).
024800           MOVE    TRQ-TARGET-ACCT-ID  TO  WK-TXNTBL-TGT-ID (TXN-IDX).
024900           MOVE    TRQ-AMOUNT          TO  WK-TXNTBL-AMT (TXN-IDX).
025000           MOVE    "FAILED"            TO  WK-TXNTBL-STATUS (TXN-IDX).
025100       C399-LOG-REJECTED-REQUEST-EX.
025200           EXIT.
025300
025400      *---------------------------------------------------------------*
025500       C400-APPEND-TXNTBL.
025600      *---------------------------------------------------------------*
025700           ADD     1                   TO  WK-N-TXNTBL-COUNT.
025800           SET     TXN-IDX             TO  WK-N-TXNTBL-COUNT.
025900           MOVE    WK-C-GTID-TXN-ID    TO  WK-TXNTBL-ID (TXN-IDX).
026000           MOVE    TRQ-SOURCE-ACCT-ID  TO  WK-TXNTBL-SRC-ID (TXN-IDX).
026100           MOVE    TRQ-TARGET-ACCT-ID  TO  WK-TXNTBL-TGT-ID (TXN-IDX).
026200           MOVE    TRQ-AMOUNT          TO  WK-TXNTBL-AMT (TXN-IDX).
026300           MOVE    "IN PROGRESS"       TO  WK-TXNTBL-STATUS (TXN-IDX).
026400       C499-APPEND-TXNTBL-EX.
026500           EXIT.
026600
026700      *---------------------------------------------------------------*
026800       C500-UPDATE-CONTROL-TOTALS.
026900      *---------------------------------------------------------------*
027000           IF      WK-TXNTBL-STATUS (TXN-IDX) = "SUCCESS"
027100                   ADD     1           TO  WK-N-CTL-SUCCESS
027200                   ADD     WK-TXNTBL-AMT (TXN-IDX)
027300                                       TO  WK-N-CTL-AMOUNT
027400           ELSE
027500                   ADD     1           TO  WK-N-CTL-INSUFF
027600           END-IF.
027700       C599-UPDATE-CONTROL-TOTALS-EX.
027800           EXIT.
027900
028000      *---------------------------------------------------------------*
028100       D000-CLOSE-TRANSFER-FILES.
028200      *---------------------------------------------------------------*
028300      *    END OF RUN, STEP 4 - WRITE EVERY TRANSACTION IN PROCESSING
028400      *    ORDER TO TRANSACTION-OUT, THEN CLOSE BOTH BATCH FILES.
028500           IF      WK-N-TXNTBL-COUNT   >   ZERO
028600                   PERFORM D100-WRITE-ONE-TRANSACTION
028700                      THRU D199-WRITE-ONE-TRANSACTION-EX
028800                      VARYING TXN-IDX FROM 1 BY 1
028900                      UNTIL TXN-IDX > WK-N-TXNTBL-COUNT
029000           END-IF.
029100           CLOSE   TRANSFER-IN TRANSACTION-OUT.
029200           IF      NOT WK-C-SUCCESSFUL
029300                   DISPLAY "TRFBPOST - CLOSE FILE ERROR"
029400                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029500           END-IF.
029600       D099-CLOSE-TRANSFER-FILES-EX.
029700           EXIT.
029800
029900      *---------------------------------------------------------------*
030000       D100-WRITE-ONE-TRANSACTION.
030100      *---------------------------------------------------------------*
030200           MOVE    WK-TXNTBL-ID (TXN-IDX)     TO  TXO-ID.
030300           MOVE    WK-TXNTBL-SRC-ID (TXN-IDX) TO  TXO-SOURCE-ACCT-ID.
030400           MOVE    WK-TXNTBL-TGT-ID (TXN-IDX) TO  TXO-TARGET-ACCT-ID.
030500           MOVE    WK-TXNTBL-AMT (TXN-IDX)    TO  TXO-AMOUNT.
030600           MOVE    WK-TXNTBL-STATUS (TXN-IDX) TO  TXO-STATUS.
030700           WRITE   TRANSACTION-OUT-RECORD.
030800           IF      NOT WK-C-SUCCESSFUL
030900                   DISPLAY "TRFBPOST - WRITE FILE ERROR - "
031000                           "TRANSACTION-OUT"
031100                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031200           END-IF.
031300       D199-WRITE-ONE-TRANSACTION-EX.
031400           EXIT.
031500
031600      *---------------------------------------------------------------*
031700       E000-WRITE-ACCOUNTS.
031800      *---------------------------------------------------------------*
031900      *    END OF RUN, STEP 5 - TRFWACT WRITES THE LEDGER TABLE BACK
032000      *    TO ACCOUNT-OUT IN THE SAME ORDER IT WAS LOADED.
032100           CALL    "TRFWACT"              USING WK-C-ACCTTBL.
032200       E099-WRITE-ACCOUNTS-EX.
032300           EXIT.
032400
032500      *---------------------------------------------------------------*
032600       F000-PRINT-REPORT.
032700      *---------------------------------------------------------------*
032800      *    END OF RUN - TRFRPT PRINTS THE CONTROL-TOTALS SUMMARY.
032900           CALL    "TRFRPT"               USING WK-C-CTLTOT.
033000       F099-PRINT-REPORT-EX.
033100           EXIT.
033200
033300       Y900-ABNORMAL-TERMINATION.
033400           MOVE    9                   TO  RETURN-CODE.
033500           GOBACK.
033600
033700      ******************************************************************
033800      *************** END OF PROGRAM SOURCE - TRFBPOST ****************
033900      ******************************************************************
