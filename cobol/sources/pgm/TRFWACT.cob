000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFWACT.
000500       AUTHOR.         HAROLD RATTRAY.
000600       INSTALLATION.   CONSUMER BANKING SYSTEMS - BATCH.
000700       DATE-WRITTEN.   16 MAR 1987.
000800       DATE-COMPILED.
000900       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000      *=================================================================
001100      *
001200      *DESCRIPTION :  CALLED ROUTINE TO WRITE THE IN-MEMORY LEDGER
001300      *               TABLE WK-C-ACCTTBL BACK OUT TO ACCOUNT-OUT AT
001400      *               THE END OF THE RUN, ONE RECORD PER TABLE
001500      *               ENTRY, IN THE SAME ORDER THE ACCOUNTS WERE
001600      *               ORIGINALLY LOADED BY TRFLACT.  EVERY BALANCE
001700      *               ON THE OUTPUT REFLECTS ALL TRANSFERS POSTED
001800      *               DURING THE RUN.
001900      *
002000      *=================================================================
002100      * HISTORY OF MODIFICATION:
002200      *=================================================================
002300      *
002400      * T1WN01 - HRATTR - 16/03/1987 - ORIGINAL VERSION.
002500      * T1WY2K - SKOWW  - 09/11/1998 - Y2K REMEDIATION - REVIEWED, NO
002600      *          DATE FIELDS ON ACCOUNT-RECORD, NO CHANGE REQUIRED.
002700      * T1WR02 - RSTOKE - 12/09/2002 - REQUEST #4899 - CONFIRMED
002800      *          AFTER THE SCHEDULER CHANGE THAT ACCOUNT-OUT IS
002900      *          STILL WRITTEN IN LOAD ORDER, NOT ACCOUNT-ID ORDER,
003000      *          SINCE THE DOWNSTREAM RECONCILIATION JOB SORTS ON
003100      *          LEDGER POSITION ITSELF - NO CODE CHANGE REQUIRED,
003200      *          LOGGED HERE FOR THE AUDIT TRAIL AND CLOSED OUT
003300      *          AGAINST THE SAME REQUEST.
003400      *-----------------------------------------------------------------*
003500            EJECT
003600      **********************
003700       ENVIRONMENT DIVISION.
003800      **********************
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER.  IBM-AS400.
004100       OBJECT-COMPUTER.  IBM-AS400.
004200       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004300
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT ACCOUNT-OUT ASSIGN TO ACCTOUT
004700                  ORGANIZATION      IS LINE SEQUENTIAL
004800                  ACCESS MODE       IS SEQUENTIAL
004900                  FILE STATUS       IS WK-C-FILE-STATUS.
005000
005100            EJECT
005200      ***************
005300       DATA DIVISION.
005400      ***************
005500       FILE SECTION.
005600      **************
005700       FD  ACCOUNT-OUT
005800           LABEL RECORDS ARE OMITTED
005900           RECORD CONTAINS 34 CHARACTERS
006000           DATA RECORD IS ACCOUNT-RECORD.
006100           COPY ACCTMST.
006200
006300      *************************
006400       WORKING-STORAGE SECTION.
006500      *************************
006600       01  FILLER                      PIC X(24)        VALUE
006700           "** PROGRAM TRFWACT   **".
006800
006900      * ------------------ PROGRAM WORKING STORAGE -------------------*
007000       01  WK-C-COMMON.
007100           COPY ASCMWS.
007200           COPY FIL3090.
007300           COPY WSDATE.
007400           COPY WSMSG.
007500
007600      ****************
007700       LINKAGE SECTION.
007800      ****************
007900           COPY ACCTTBL.
008000            EJECT
008100      ********************************************
008200       PROCEDURE DIVISION USING WK-C-ACCTTBL.
008300      ********************************************
008400       MAIN-MODULE.
008500           PERFORM A000-OPEN-FILES
008600              THRU A099-OPEN-FILES-EX.
008700           PERFORM B000-WRITE-ACCOUNTS
008800              THRU B099-WRITE-ACCOUNTS-EX.
008900           PERFORM Z000-END-PROGRAM-ROUTINE
009000              THRU Z999-END-PROGRAM-ROUTINE-EX.
009100           GOBACK.
009200
009300      *---------------------------------------------------------------*
009400       A000-OPEN-FILES.
009500      *---------------------------------------------------------------*
009600           OPEN    OUTPUT ACCOUNT-OUT.
009700           IF      NOT WK-C-SUCCESSFUL
009800                   DISPLAY "TRFWACT - OPEN FILE ERROR - ACCOUNT-OUT"
009900                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010000                   GO TO Y900-ABNORMAL-TERMINATION
010100           END-IF.
010200       A099-OPEN-FILES-EX.
010300           EXIT.
010400
010500      *---------------------------------------------------------------*
010600       B000-WRITE-ACCOUNTS.
010700      *---------------------------------------------------------------*
010800           IF      WK-N-ACCTTBL-COUNT  >   ZERO
010900                   PERFORM B100-WRITE-ONE-ACCOUNT
011000                      THRU B199-WRITE-ONE-ACCOUNT-EX
011100                      VARYING ACCT-IDX FROM 1 BY 1
011200                      UNTIL ACCT-IDX > WK-N-ACCTTBL-COUNT
011300           END-IF.
011400       B099-WRITE-ACCOUNTS-EX.
011500           EXIT.
011600
011700      *---------------------------------------------------------------*
011800       B100-WRITE-ONE-ACCOUNT.
011900      *---------------------------------------------------------------*
012000           MOVE    WK-ACCTTBL-ID (ACCT-IDX)   TO  ACCT-ID.
012100           MOVE    WK-ACCTTBL-BAL (ACCT-IDX)  TO  ACCT-BALANCE.
012200           WRITE   ACCOUNT-RECORD.
012300           IF      NOT WK-C-SUCCESSFUL
012400                   DISPLAY "TRFWACT - WRITE FILE ERROR - ACCOUNT-OUT"
012500                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012600                   GO TO Y900-ABNORMAL-TERMINATION
012700           END-IF.
012800       B199-WRITE-ONE-ACCOUNT-EX.
012900           EXIT.
013000
013100       Y900-ABNORMAL-TERMINATION.
013200           PERFORM Z000-END-PROGRAM-ROUTINE
013300              THRU Z999-END-PROGRAM-ROUTINE-EX.
013400           MOVE    9                   TO  RETURN-CODE.
013500           GOBACK.
013600
013700      *---------------------------------------------------------------*
013800       Z000-END-PROGRAM-ROUTINE.
013900      *---------------------------------------------------------------*
014000           CLOSE   ACCOUNT-OUT.
014100           IF      NOT WK-C-SUCCESSFUL
014200                   DISPLAY "TRFWACT - CLOSE FILE ERROR - ACCOUNT-OUT"
014300                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014400           END-IF.
014500       Z999-END-PROGRAM-ROUTINE-EX.
014600           EXIT.
014700
014800      ******************************************************************
014900      *************** END OF PROGRAM SOURCE - TRFWACT *****************
015000      ******************************************************************
