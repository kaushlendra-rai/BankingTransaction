000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFGTID.
000500       AUTHOR.         DONNA PFENGLER.
000600       INSTALLATION.   CONSUMER BANKING SYSTEMS - BATCH.
000700       DATE-WRITTEN.   18 MAR 1987.
000800       DATE-COMPILED.
000900       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000      *=================================================================
001100      *
001200      *DESCRIPTION :  CALLED ROUTINE TO GENERATE THE NEXT TRANSACTION
001300      *               ID FOR A NEWLY ACCEPTED TRANSFER REQUEST.  THE
001400      *               AS/400 HAS NO UUID LIBRARY, SO THE ID IS BUILT
001500      *               FROM THE RUN DATE, RUN TIME AND AN IN-MEMORY
001600      *               SEQUENCE COUNTER THAT IS BUMPED ON EVERY CALL -
001700      *               THIS IS GUARANTEED UNIQUE WITHIN ONE RUN, WHICH
001800      *               IS ALL THE BATCH NEEDS.
001900      *
002000      *=================================================================
002100      * HISTORY OF MODIFICATION:
002200      *=================================================================
002300      *
002400      * T8GN01 - PFENGL - 18/03/1987 - ORIGINAL VERSION.
002500      * T8GY2K - SKOWW  - 09/11/1998 - Y2K REMEDIATION - RUN-CEN
002600      *          HARD-CODED TO "19" IN FIL3090 REVIEWED AND LEFT
002700      *          ALONE - THIS RUN IS STILL WELL INSIDE THE 1900S AT
002800      *          THE TIME OF THIS REVIEW, FLAGGED FOR THE NEXT
002900      *          CENTURY ROLLOVER PROJECT.
003000      * T8GR03 - RSTOKE - 12/09/2002 - REQUEST #4899 - CONFIRMED WITH
003100      *          OPERATIONS THAT THE SEQUENCE COUNTER RESETS CLEANLY
003200      *          AT THE START OF EVERY RUN AFTER TWO INTERMITTENT
003300      *          DUPLICATE-ID REPORTS FROM THE OVERNIGHT SCHEDULER -
003400      *          NO CODE CHANGE REQUIRED, LOGGED HERE FOR THE AUDIT
003500      *          TRAIL.
003600      *-----------------------------------------------------------------*
003700            EJECT
003800      **********************
003900       ENVIRONMENT DIVISION.
004000      **********************
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER.  IBM-AS400.
004300       OBJECT-COMPUTER.  IBM-AS400.
004400       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004500
004600            EJECT
004700      ***************
004800       DATA DIVISION.
004900      ***************
005000       WORKING-STORAGE SECTION.
005100      *************************
005200       01  FILLER                      PIC X(24)        VALUE
005300           "** PROGRAM TRFGTID   **".
005400
005500      * ------------------ PROGRAM WORKING STORAGE -------------------*
005600       01  WK-C-COMMON.
005700           COPY ASCMWS.
005800           COPY FIL3090.
005900           COPY WSDATE.
006000           COPY WSMSG.
006100
006200      * -------------- TRANSACTION ID BUILD AREA - 36 BYTES ----------*
006300       01  WK-C-TXNID-BUILD.
006400           05  WK-C-TXNID-PREFIX       PIC X(03)  VALUE "TRF".
006500           05  WK-C-TXNID-DATE         PIC X(08).
006600           05  WK-C-TXNID-TIME         PIC X(08).
006700           05  WK-C-TXNID-SEQ          PIC 9(07).
006800           05  FILLER                  PIC X(10).
006900       01  WK-C-TXNID-BUILD-R REDEFINES WK-C-TXNID-BUILD.
007000           05  WK-C-TXNID-BYTES        PIC X(36).
007100
007200      ****************
007300       LINKAGE SECTION.
007400      ****************
007500       01  WK-C-GTID-RECORD.
007600           05  WK-C-GTID-TXN-ID        PIC X(36).
007700            EJECT
007800      ********************************************
007900       PROCEDURE DIVISION USING WK-C-GTID-RECORD.
008000      ********************************************
008100       MAIN-MODULE.
008200           PERFORM A000-BUILD-TXN-ID
008300              THRU A099-BUILD-TXN-ID-EX.
008400           GOBACK.
008500
008600      *---------------------------------------------------------------*
008700       A000-BUILD-TXN-ID.
008800      *---------------------------------------------------------------*
008900           ADD     1                   TO  WK-N-RUN-SEQUENCE.
009000           MOVE    WK-C-RUN-CEN        TO  WK-C-TXNID-DATE (1:2).
009100           MOVE    WK-C-RUN-YY         TO  WK-C-TXNID-DATE (3:2).
009200           MOVE    WK-C-RUN-MM         TO  WK-C-TXNID-DATE (5:2).
009300           MOVE    WK-C-RUN-DD         TO  WK-C-TXNID-DATE (7:2).
009400           MOVE    WK-C-RUN-TIME       TO  WK-C-TXNID-TIME.
009500           MOVE    WK-N-RUN-SEQUENCE   TO  WK-C-TXNID-SEQ.
009600           MOVE    WK-C-TXNID-BYTES    TO  WK-C-GTID-TXN-ID.
009700       A099-BUILD-TXN-ID-EX.
009800           EXIT.
009900
010000      ******************************************************************
010100      *************** END OF PROGRAM SOURCE - TRFGTID *****************
010200      ******************************************************************
