000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFRPT.
000500       AUTHOR.         DONNA PFENGLER.
000600       INSTALLATION.   CONSUMER BANKING SYSTEMS - BATCH.
000700       DATE-WRITTEN.   11 JUN 1988.
000800       DATE-COMPILED.
000900       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000      *=================================================================
001100      *
001200      *DESCRIPTION :  CALLED ROUTINE TO PRINT THE END-OF-RUN
001300      *               CONTROL-TOTALS SUMMARY FOR THE NIGHTLY FUNDS
001400      *               TRANSFER BATCH - TRANSACTIONS READ, ACCEPTED
001500      *               AND POSTED SUCCESSFULLY, REJECTED FOR
001600      *               INSUFFICIENT FUNDS, REJECTED FOR ANY OTHER
001700      *               VALIDATION REASON, AND THE TOTAL AMOUNT
001800      *               ACTUALLY MOVED.  ONE LINE PER TOTAL, WRITTEN
001900      *               TO THE REPORT SPOOL FILE LIKE ANY OTHER
002000      *               NIGHTLY-RUN OUTPUT LISTING ON THIS SHOP'S
002100      *               AS/400.
002200      *
002300      *=================================================================
002400      * HISTORY OF MODIFICATION:
002500      *=================================================================
002600      *
002700      * T5RN01 - PFENGL - 11/06/1988 - ORIGINAL VERSION.
002800      * T5RY2K - SKOWW  - 09/11/1998 - Y2K REMEDIATION - NO DATE
002900      *          FIELD ON THE TOTALS REPORT, REVIEWED AND SIGNED
003000      *          OFF.
003100      * T5RR02 - PFENGL - 03/02/2003 - REQUEST #5116 - CALL
003200      *          INTERFACE CHANGED TO PASS ONLY WK-C-CTLTOT ON
003300      *          LINKAGE, NOW THAT THE PRINT-LINE LAYOUTS LIVE IN
003400      *          THEIR OWN COPYBOOK RPTLIN INSTEAD OF BEING CARRIED
003500      *          ON THE SAME RECORD AS THE COUNTS.  NO CHANGE TO
003600      *          THE FOUR COUNT LINES OR THE AMOUNT LINE THEMSELVES.
003700      *-----------------------------------------------------------------*
003800            EJECT
003900      **********************
004000       ENVIRONMENT DIVISION.
004100      **********************
004200       CONFIGURATION SECTION.
004300       SOURCE-COMPUTER.  IBM-AS400.
004400       OBJECT-COMPUTER.  IBM-AS400.
004500       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                         C01 IS TOP-OF-FORM.
004700
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT RUN-REPORT-OUT  ASSIGN TO RPTOUT
005100                  ORGANIZATION      IS LINE SEQUENTIAL
005200                  ACCESS MODE       IS SEQUENTIAL
005300                  FILE STATUS       IS WK-C-FILE-STATUS.
005400
005500            EJECT
005600      ***************
005700       DATA DIVISION.
005800      ***************
005900       FILE SECTION.
006000      **************
006100       FD  RUN-REPORT-OUT
006200           LABEL RECORDS ARE OMITTED
006300           RECORD CONTAINS 80 CHARACTERS
006400           DATA RECORD IS RPT-PRINT-LINE.
006500       01  RPT-PRINT-LINE              PIC X(80).
006600
006700      *************************
006800       WORKING-STORAGE SECTION.
006900      *************************
007000       01  FILLER                      PIC X(24)        VALUE
007100           "** PROGRAM TRFRPT    **".
007200
007300      * ------------------ PROGRAM WORKING STORAGE -------------------*
007400       01  WK-C-COMMON.
007500           COPY ASCMWS.
007600           COPY FIL3090.
007700           COPY WSDATE.
007800           COPY WSMSG.
007900
008000      * -------------- TRACE LINE FOR THE OPEN/WRITE DIAGNOSTICS -----*
008100       01  WK-C-TRACE-LINE.
008200           05  WK-C-TRACE-FILE-NAME    PIC X(20).
008300           05  FILLER                  PIC X(20).
008400       01  WK-C-TRACE-LINE-R REDEFINES WK-C-TRACE-LINE.
008500           05  WK-C-TRACE-BYTES        PIC X(40).
008600
008700      * -------------- REPORT PRINT-LINE LAYOUTS ----------------------*
008800           COPY RPTLIN.
008900
009000      ****************
009100       LINKAGE SECTION.
009200      ****************
009300           COPY CTLTOT.
009400            EJECT
009500      ********************************************
009600       PROCEDURE DIVISION USING WK-C-CTLTOT.
009700      ********************************************
009800       MAIN-MODULE.
009900           PERFORM A000-OPEN-FILES
010000              THRU A099-OPEN-FILES-EX.
010100           PERFORM B000-PRINT-HEADINGS
010200              THRU B099-PRINT-HEADINGS-EX.
010300           PERFORM C000-PRINT-COUNT-LINES
010400              THRU C099-PRINT-COUNT-LINES-EX.
010500           PERFORM D000-PRINT-AMOUNT-LINE
010600              THRU D099-PRINT-AMOUNT-LINE-EX.
010700           PERFORM Z000-END-PROGRAM-ROUTINE
010800              THRU Z999-END-PROGRAM-ROUTINE-EX.
010900           GOBACK.
011000
011100      *---------------------------------------------------------------*
011200       A000-OPEN-FILES.
011300      *---------------------------------------------------------------*
011400           OPEN    OUTPUT RUN-REPORT-OUT.
011500           IF      NOT WK-C-SUCCESSFUL
011600                   MOVE "RUN-REPORT-OUT"  TO  WK-C-TRACE-FILE-NAME
011700                   DISPLAY "TRFRPT - OPEN FILE ERROR - "
011800                           WK-C-TRACE-BYTES
011900                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012000                   GO TO Y900-ABNORMAL-TERMINATION
012100           END-IF.
012200       A099-OPEN-FILES-EX.
012300           EXIT.
012400
012500      *---------------------------------------------------------------*
012600       B000-PRINT-HEADINGS.
012700      *---------------------------------------------------------------*
012800           MOVE    WK-C-RPT-HEAD1      TO  RPT-PRINT-LINE.
012900           WRITE   RPT-PRINT-LINE      AFTER ADVANCING C01.
013000           MOVE    WK-C-RPT-HEAD2      TO  RPT-PRINT-LINE.
013100           WRITE   RPT-PRINT-LINE      AFTER ADVANCING 1 LINE.
013200       B099-PRINT-HEADINGS-EX.
013300           EXIT.
013400
013500      *---------------------------------------------------------------*
013600       C000-PRINT-COUNT-LINES.
013700      *---------------------------------------------------------------*
013800      *    ONE DETAIL LINE FOR EACH OF THE FOUR RUN COUNTS - READ,
013900      *    SUCCESS, INSUFFICIENT FUNDS, REJECTED.
014000           MOVE    "TRANSACTIONS READ.................."
014100                                       TO  RPT-CL-LABEL.
014200           MOVE    WK-N-CTL-READ       TO  RPT-CL-VALUE.
014300           MOVE    WK-C-RPT-COUNT-LINE TO  RPT-PRINT-LINE.
014400           WRITE   RPT-PRINT-LINE      AFTER ADVANCING 2 LINES.
014500
014600           MOVE    "TRANSACTIONS POSTED SUCCESSFULLY...."
014700                                       TO  RPT-CL-LABEL.
014800           MOVE    WK-N-CTL-SUCCESS    TO  RPT-CL-VALUE.
014900           MOVE    WK-C-RPT-COUNT-LINE TO  RPT-PRINT-LINE.
015000           WRITE   RPT-PRINT-LINE      AFTER ADVANCING 1 LINE.
015100
015200           MOVE    "TRANSACTIONS REJECTED - INSUFF FUNDS"
015300                                       TO  RPT-CL-LABEL.
015400           MOVE    WK-N-CTL-INSUFF     TO  RPT-CL-VALUE.
015500           MOVE    WK-C-RPT-COUNT-LINE TO  RPT-PRINT-LINE.
015600           WRITE   RPT-PRINT-LINE      AFTER ADVANCING 1 LINE.
015700
015800           MOVE    "TRANSACTIONS REJECTED - VALIDATION."
015900                                       TO  RPT-CL-LABEL.
016000           MOVE    WK-N-CTL-REJECTED   TO  RPT-CL-VALUE.
016100           MOVE    WK-C-RPT-COUNT-LINE TO  RPT-PRINT-LINE.
016200           WRITE   RPT-PRINT-LINE      AFTER ADVANCING 1 LINE.
016300       C099-PRINT-COUNT-LINES-EX.
016400           EXIT.
016500
016600      *---------------------------------------------------------------*
016700       D000-PRINT-AMOUNT-LINE.
016800      *---------------------------------------------------------------*
016900      *    THE SUCCESS-AMOUNT LINE REDEFINES THE COUNT-LINE LAYOUT -
017000      *    SAME PRINT WIDTH, A SIGNED-WITH-DECIMALS EDIT PICTURE.
017100           MOVE    "TOTAL AMOUNT TRANSFERRED SUCCESSFULLY"
017200                                       TO  RPT-AL-LABEL.
017300           MOVE    WK-N-CTL-AMOUNT     TO  RPT-AL-VALUE.
017400           MOVE    WK-C-RPT-AMOUNT-LINE
017500                                       TO  RPT-PRINT-LINE.
017600           WRITE   RPT-PRINT-LINE      AFTER ADVANCING 2 LINES.
017700       D099-PRINT-AMOUNT-LINE-EX.
017800           EXIT.
017900
018000       Y900-ABNORMAL-TERMINATION.
018100           MOVE    9                   TO  RETURN-CODE.
018200           GOBACK.
018300
018400      *---------------------------------------------------------------*
018500       Z000-END-PROGRAM-ROUTINE.
018600      *---------------------------------------------------------------*
018700           CLOSE   RUN-REPORT-OUT.
018800       Z999-END-PROGRAM-ROUTINE-EX.
018900           EXIT.
019000
019100      ******************************************************************
019200      *************** END OF PROGRAM SOURCE - TRFRPT ******************
019300      ******************************************************************
