000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFVVALR.
000500       AUTHOR.         HAROLD RATTRAY.
000600       INSTALLATION.   CONSUMER BANKING SYSTEMS - BATCH.
000700       DATE-WRITTEN.   02 MAY 1988.
000800       DATE-COMPILED.
000900       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000      *=================================================================
001100      *
001200      *DESCRIPTION :  CALLED ROUTINE THAT APPLIES THE SIX-RULE
001300      *               TRANSFER-REQUEST VALIDATION CASCADE.  THE
001400      *               FIRST RULE THAT FAILS REJECTS THE REQUEST - NO
001500      *               FURTHER RULES ARE CHECKED.  CALLS TRFVACT TO
001600      *               CONFIRM THE SOURCE AND TARGET ACCOUNTS EXIST
001700      *               AND TRFVAMT FOR THE TWO STATELESS CHECKS.
001800      *               THE CALLER (TRFBPOST) BUILDS THE TRANSACTION
001900      *               LOG RECORD FROM THE OUTCOME.
002000      *
002100      *=================================================================
002200      * HISTORY OF MODIFICATION:
002300      *=================================================================
002400      *
002500      * T4VN01 - HRATTR - 02/05/1988 - ORIGINAL VERSION.
002600      * T4VY2K - SKOWW  - 09/11/1998 - Y2K REMEDIATION - REVIEWED, NO
002700      *          DATE FIELDS IN THIS ROUTINE, NO CHANGE REQUIRED.
002800      * T4VR05 - NONGYT - 19/09/1991 - REQUEST #2209 - WIDENED THE
002900      *          ERROR-CD FIELD AND ADDED THE TRF0109 DUPLICATE-
003000      *          ACCOUNT-ID CODE TO THE SHARED CATALOGUE (USED BY
003100      *          TRFLACT, NOT BY THIS ROUTINE).
003200      * T4VR07 - PFENGL - 22/05/2001 - ADD-ON REQUEST #4471 - RULE 6
003300      *          (INSUFFICIENT FUNDS) IS NOW RE-STATED HERE RATHER
003400      *          THAN LEFT IMPLICIT, SO THE REJECT REASON IS ALWAYS
003500      *          SET BEFORE RETURN.
003600      *-----------------------------------------------------------------*
003700            EJECT
003800      **********************
003900       ENVIRONMENT DIVISION.
004000      **********************
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER.  IBM-AS400.
004300       OBJECT-COMPUTER.  IBM-AS400.
004400       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004500
004600            EJECT
004700      ***************
004800       DATA DIVISION.
004900      ***************
005000       WORKING-STORAGE SECTION.
005100      *************************
005200       01  FILLER                      PIC X(24)        VALUE
005300           "** PROGRAM TRFVVALR  **".
005400
005500      * ------------------ PROGRAM WORKING STORAGE -------------------*
005600       01  WK-C-COMMON.
005700           COPY ASCMWS.
005800           COPY FIL3090.
005900           COPY WSDATE.
006000           COPY WSMSG.
006100
006200      * ------ REJECTION DIAGNOSTIC TRACE LINE FOR OPERATOR LOG ------*
006300       01  WK-C-TRACE-LINE.
006400           05  WK-C-TRACE-ACCTID       PIC X(20).
006500           05  FILLER                  PIC X(20).
006600       01  WK-C-TRACE-LINE-R REDEFINES WK-C-TRACE-LINE.
006700           05  WK-C-TRACE-BYTES        PIC X(40).
006800
006900      * --------- WORK COPY OF THE ACCOUNT LINKAGE RECORD ------------*
007000      * USED TO CALL TRFVACT TWICE - ONCE FOR THE SOURCE ID, ONCE FOR
007100      * THE TARGET ID - WITHOUT DISTURBING WK-C-VVALR-RECORD.
007200           COPY VACCT.
007300
007400      ****************
007500       LINKAGE SECTION.
007600      ****************
007700           COPY VVALR.
007800           COPY ACCTTBL.
007900            EJECT
008000      ********************************************
008100       PROCEDURE DIVISION USING WK-C-VVALR-RECORD
008200                                     WK-C-ACCTTBL.
008300      ********************************************
008400       MAIN-MODULE.
008500           PERFORM A000-VALIDATE-REQUEST
008600              THRU A099-VALIDATE-REQUEST-EX.
008700           GOBACK.
008800
008900      *---------------------------------------------------------------*
009000       A000-VALIDATE-REQUEST.
009100      *---------------------------------------------------------------*
009200      *    VALIDATE-TRANSFER-REQUEST - RULES 1 THROUGH 6, FIRST
009300      *    FAILURE WINS.  WK-C-VVALR-ACCEPTED STAYS "N" AND
009400      *    WK-C-VVALR-ERROR-CD IS SET AS SOON AS A RULE FAILS.
009500           MOVE    "N"                 TO  WK-C-VVALR-ACCEPTED.
009600           MOVE    SPACES              TO  WK-C-VVALR-ERROR-CD.
009700      *    RULE 1 - REQUEST MUST NOT BE EMPTY.
009800           IF      WK-C-VVALR-SOURCE-ID = SPACES
009900                   OR WK-C-VVALR-TARGET-ID = SPACES
010000                   MOVE    "TRF0101"       TO  WK-C-VVALR-ERROR-CD
010100                   MOVE    WK-C-VVALR-SOURCE-ID TO  WK-C-TRACE-ACCTID
010200                   DISPLAY "TRFVVALR - EMPTY TRANSFER REQUEST - "
010300                           WK-C-TRACE-BYTES
010400                   GO TO A099-VALIDATE-REQUEST-EX
010500           END-IF.
010600      *    RULE 2 - SOURCE ACCOUNT MUST EXIST.
010700           MOVE    WK-C-VVALR-SOURCE-ID    TO  WK-C-VACCT-ACCTID.
010800           CALL    "TRFVACT"              USING WK-C-VACCT-RECORD
010900                                                 WK-C-ACCTTBL.
011000           IF      WK-C-VACCT-NOT-FOUND
011100                   MOVE    "TRF0102"       TO  WK-C-VVALR-ERROR-CD
011200                   GO TO A099-VALIDATE-REQUEST-EX
011300           END-IF.
011400           MOVE    WK-C-VACCT-BALANCE      TO  WK-C-VVALR-SOURCE-BAL.
011500      *    RULE 3 - TARGET ACCOUNT MUST EXIST.
011600           MOVE    WK-C-VVALR-TARGET-ID    TO  WK-C-VACCT-ACCTID.
011700           CALL    "TRFVACT"              USING WK-C-VACCT-RECORD
011800                                                 WK-C-ACCTTBL.
011900           IF      WK-C-VACCT-NOT-FOUND
012000                   MOVE    "TRF0103"       TO  WK-C-VVALR-ERROR-CD
012100                   GO TO A099-VALIDATE-REQUEST-EX
012200           END-IF.
012300      *    RULES 4 AND 5 - SOURCE NOT EQUAL TARGET, AMOUNT > ZERO.
012400           CALL    "TRFVAMT"              USING WK-C-VVALR-RECORD.
012500           IF      NOT WK-C-VVALR-IS-ACCEPTED
012600                   GO TO A099-VALIDATE-REQUEST-EX
012700           END-IF.
012800      *    RULE 6 - SOURCE BALANCE MUST COVER THE AMOUNT.
012900           IF      WK-C-VVALR-SOURCE-BAL   <   WK-C-VVALR-AMOUNT
013000                   MOVE    "N"             TO  WK-C-VVALR-ACCEPTED
013100                   MOVE    "TRF0106"       TO  WK-C-VVALR-ERROR-CD
013200                   GO TO A099-VALIDATE-REQUEST-EX
013300           END-IF.
013400           MOVE    "Y"                 TO  WK-C-VVALR-ACCEPTED.
013500       A099-VALIDATE-REQUEST-EX.
013600           EXIT.
013700
013800      ******************************************************************
013900      *************** END OF PROGRAM SOURCE - TRFVVALR ****************
014000      ******************************************************************
