000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFMPOST.
000500       AUTHOR.         DONNA PFENGLER.
000600       INSTALLATION.   CONSUMER BANKING SYSTEMS - BATCH.
000700       DATE-WRITTEN.   10 MAY 1988.
000800       DATE-COMPILED.
000900       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000      *=================================================================
001100      *
001200      *DESCRIPTION :  CALLED ROUTINE THAT POSTS ONE ACCEPTED
001300      *               TRANSFER REQUEST - CALLS TRFVDR TO DEBIT THE
001400      *               SOURCE ACCOUNT, AND IF THE DEBIT SUCCEEDS CALLS
001500      *               TRFVCR TO CREDIT THE TARGET.  SETS THE FINAL
001600      *               TRANSACTION STATUS TO SUCCESS OR INSUFFICIENT
001700      *               FUNDS.  CALLED ONLY FOR REQUESTS THAT HAVE
001800      *               ALREADY PASSED TRFVVALR.
001900      *
002000      *=================================================================
002100      * HISTORY OF MODIFICATION:
002200      *=================================================================
002300      *
002400      * T3MN01 - PFENGL - 10/05/1988 - ORIGINAL VERSION.
002500      * T3MY2K - SKOWW  - 09/11/1998 - Y2K REMEDIATION - REVIEWED, NO
002600      *          DATE FIELDS IN THIS ROUTINE, NO CHANGE REQUIRED.
002700      * T3MR03 - PFENGL - 22/05/2001 - ADD-ON REQUEST #4471 - THE
002800      *          CREDIT CALL IS NOW SKIPPED ENTIRELY WHEN THE DEBIT
002900      *          FAILS, RATHER THAN BEING CALLED WITH A ZERO AMOUNT.
003000      * T3MR04 - RSTOKE - 12/09/2002 - REQUEST #4899 - CONFIRMED
003100      *          WITH OPERATIONS THAT WK-C-VVALR-POST-STATUS IS SET
003200      *          TO EXACTLY "SUCCESS" OR "INSUFFICIENT FUNDS" ON
003300      *          EVERY CALL, NEVER LEFT BLANK, SO TRFBPOST CAN MOVE
003400      *          IT STRAIGHT INTO TXN-STATUS WITHOUT A DEFAULT - NO
003500      *          CODE CHANGE REQUIRED, LOGGED HERE FOR THE AUDIT
003600      *          TRAIL.
003700      *-----------------------------------------------------------------*
003800            EJECT
003900      **********************
004000       ENVIRONMENT DIVISION.
004100      **********************
004200       CONFIGURATION SECTION.
004300       SOURCE-COMPUTER.  IBM-AS400.
004400       OBJECT-COMPUTER.  IBM-AS400.
004500       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600
004700            EJECT
004800      ***************
004900       DATA DIVISION.
005000      ***************
005100       WORKING-STORAGE SECTION.
005200      *************************
005300       01  FILLER                      PIC X(24)        VALUE
005400           "** PROGRAM TRFMPOST  **".
005500
005600      * ------------------ PROGRAM WORKING STORAGE -------------------*
005700       01  WK-C-COMMON.
005800           COPY ASCMWS.
005900           COPY FIL3090.
006000           COPY WSDATE.
006100           COPY WSMSG.
006200
006300      * ------ REJECTION DIAGNOSTIC TRACE LINE FOR OPERATOR LOG ------*
006400       01  WK-C-TRACE-LINE.
006500           05  WK-C-TRACE-ACCTID       PIC X(20).
006600           05  FILLER                  PIC X(20).
006700       01  WK-C-TRACE-LINE-R REDEFINES WK-C-TRACE-LINE.
006800           05  WK-C-TRACE-BYTES        PIC X(40).
006900
007000      * --------- WORK COPY OF THE ACCOUNT LINKAGE RECORD ------------*
007100      * USED TO CALL TRFVDR AND TRFVCR IN TURN WITHOUT DISTURBING THE
007200      * CALLER'S OWN WK-C-VVALR-RECORD FIELDS.
007300           COPY VACCT.
007400
007500      ****************
007600       LINKAGE SECTION.
007700      ****************
007800           COPY VVALR.
007900           COPY ACCTTBL.
008000            EJECT
008100      ********************************************
008200       PROCEDURE DIVISION USING WK-C-VVALR-RECORD
008300                                     WK-C-ACCTTBL.
008400      ********************************************
008500       MAIN-MODULE.
008600           PERFORM A000-POST-TRANSFER
008700              THRU A099-POST-TRANSFER-EX.
008800           GOBACK.
008900
009000      *---------------------------------------------------------------*
009100       A000-POST-TRANSFER.
009200      *---------------------------------------------------------------*
009300      *    POST THE TRANSFER - DEBIT THE SOURCE, THEN IF THE DEBIT
009400      *    SUCCEEDED CREDIT THE TARGET, THEN SET THE FINAL STATUS.
009500           PERFORM B100-DEBIT-SOURCE
009600              THRU B199-DEBIT-SOURCE-EX.
009700           IF      WK-C-VACCT-IS-FOUND
009800                   PERFORM B200-CREDIT-TARGET
009900                      THRU B299-CREDIT-TARGET-EX
010000                   MOVE "SUCCESS"          TO  WK-C-VVALR-POST-STATUS
010100           ELSE
010200                   MOVE "INSUFFICIENT FUNDS"
010300                                           TO  WK-C-VVALR-POST-STATUS
010400                   MOVE WK-C-VVALR-SOURCE-ID   TO  WK-C-TRACE-ACCTID
010500                   DISPLAY "TRFMPOST - DEBIT FAILED, NO CREDIT APPLIED - "
010600                           WK-C-TRACE-BYTES
010700           END-IF.
010800       A099-POST-TRANSFER-EX.
010900           EXIT.
011000
011100      *---------------------------------------------------------------*
011200       B100-DEBIT-SOURCE.
011300      *---------------------------------------------------------------*
011400           MOVE    WK-C-VVALR-SOURCE-ID    TO  WK-C-VACCT-ACCTID.
011500           MOVE    WK-C-VVALR-AMOUNT       TO  WK-C-VACCT-AMOUNT.
011600           CALL    "TRFVDR"                USING WK-C-VACCT-RECORD
011700                                                  WK-C-ACCTTBL.
011800       B199-DEBIT-SOURCE-EX.
011900           EXIT.
012000
012100      *---------------------------------------------------------------*
012200       B200-CREDIT-TARGET.
012300      *---------------------------------------------------------------*
012400           MOVE    WK-C-VVALR-TARGET-ID    TO  WK-C-VACCT-ACCTID.
012500           MOVE    WK-C-VVALR-AMOUNT       TO  WK-C-VACCT-AMOUNT.
012600           CALL    "TRFVCR"                USING WK-C-VACCT-RECORD
012700                                                  WK-C-ACCTTBL.
012800       B299-CREDIT-TARGET-EX.
012900           EXIT.
013000
013100      ******************************************************************
013200      *************** END OF PROGRAM SOURCE - TRFMPOST ****************
013300      ******************************************************************
