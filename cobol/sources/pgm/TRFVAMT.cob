000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFVAMT.
000500       AUTHOR.         HAROLD RATTRAY.
000600       INSTALLATION.   CONSUMER BANKING SYSTEMS - BATCH.
000700       DATE-WRITTEN.   05 MAY 1988.
000800       DATE-COMPILED.
000900       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000      *=================================================================
001100      *
001200      *DESCRIPTION :  CALLED ROUTINE TO APPLY THE TWO STATELESS
001300      *               VALIDATION CHECKS THAT NEED NO TABLE LOOKUP -
001400      *               THE TRANSFER AMOUNT MUST BE GREATER THAN ZERO
001500      *               AND THE SOURCE ACCOUNT ID MUST NOT BE THE SAME
001600      *               AS THE TARGET ACCOUNT ID.  CALLED BY TRFVVALR
001700      *               AFTER THE ACCOUNT-EXISTENCE CHECKS HAVE PASSED.
001800      *
001900      *=================================================================
002000      * HISTORY OF MODIFICATION:
002100      *=================================================================
002200      *
002300      * T3AN01 - HRATTR - 05/05/1988 - ORIGINAL VERSION.
002400      * T3AY2K - SKOWW  - 09/11/1998 - Y2K REMEDIATION - REVIEWED, NO
002500      *          DATE FIELDS IN THIS ROUTINE, NO CHANGE REQUIRED.
002600      * T3AR06 - NONGYT - 19/09/1991 - REQUEST #2209 - SOURCE-EQUALS-
002700      *          TARGET CHECK MOVED INTO THIS ROUTINE FROM TRFVTB3 SO
002800      *          BOTH STATELESS CHECKS LIVE IN ONE PLACE.
002900      * T3AR07 - PFENGL - 22/05/2001 - ADD-ON REQUEST #4471 - ADDED
003000      *          THE SOURCE-EQUALS-TARGET TRACE DISPLAY BELOW SO A
003100      *          REJECTED SAME-ACCOUNT TRANSFER FROM THE NEW WIRE
003200      *          GATEWAY TIMEOUT RETRY LOGIC SHOWS UP ON THE
003300      *          OPERATOR LOG INSTEAD OF JUST INCREMENTING THE
003400      *          REJECT COUNT.
003500      *-----------------------------------------------------------------*
003600            EJECT
003700      **********************
003800       ENVIRONMENT DIVISION.
003900      **********************
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER.  IBM-AS400.
004200       OBJECT-COMPUTER.  IBM-AS400.
004300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400
004500            EJECT
004600      ***************
004700       DATA DIVISION.
004800      ***************
004900       WORKING-STORAGE SECTION.
005000      *************************
005100       01  FILLER                      PIC X(24)        VALUE
005200           "** PROGRAM TRFVAMT   **".
005300
005400      * ------------------ PROGRAM WORKING STORAGE -------------------*
005500       01  WK-C-COMMON.
005600           COPY ASCMWS.
005700           COPY FIL3090.
005800           COPY WSDATE.
005900           COPY WSMSG.
006000
006100      * ------ REJECTION DIAGNOSTIC TRACE LINE FOR OPERATOR LOG ------*
006200       01  WK-C-TRACE-LINE.
006300           05  WK-C-TRACE-ACCTID       PIC X(20).
006400           05  FILLER                  PIC X(20).
006500       01  WK-C-TRACE-LINE-R REDEFINES WK-C-TRACE-LINE.
006600           05  WK-C-TRACE-BYTES        PIC X(40).
006700
006800      ****************
006900       LINKAGE SECTION.
007000      ****************
007100           COPY VVALR.
007200            EJECT
007300      ********************************************
007400       PROCEDURE DIVISION USING WK-C-VVALR-RECORD.
007500      ********************************************
007600       MAIN-MODULE.
007700           PERFORM A000-CHECK-AMOUNT-AND-ACCTS
007800              THRU A099-CHECK-AMOUNT-AND-ACCTS-EX.
007900           GOBACK.
008000
008100      *---------------------------------------------------------------*
008200       A000-CHECK-AMOUNT-AND-ACCTS.
008300      *---------------------------------------------------------------*
008400      *    RULE 4 - SOURCE ACCOUNT ID MUST NOT EQUAL TARGET ACCOUNT ID.
008500      *    RULE 5 - AMOUNT MUST BE GREATER THAN ZERO.
008600      *    FIRST FAILURE WINS - THE ACCOUNT IDS ARE COMPARED BEFORE
008700      *    THE AMOUNT IS CHECKED, MATCHING THE ORDER TRFVVALR CALLS
008800      *    THIS ROUTINE IN THE RULE CASCADE.
008900           MOVE    "N"                 TO  WK-C-VVALR-ACCEPTED.
009000           MOVE    SPACES              TO  WK-C-VVALR-ERROR-CD.
009100           IF      WK-C-VVALR-SOURCE-ID   =   WK-C-VVALR-TARGET-ID
009200                   MOVE    "TRF0104"           TO  WK-C-VVALR-ERROR-CD
009300                   MOVE    WK-C-VVALR-SOURCE-ID TO  WK-C-TRACE-ACCTID
009400                   DISPLAY "TRFVAMT - SOURCE EQUALS TARGET - "
009500                           WK-C-TRACE-BYTES
009600                   GO TO A099-CHECK-AMOUNT-AND-ACCTS-EX
009700           END-IF.
009800           IF      WK-C-VVALR-AMOUNT   NOT >   ZERO
009900                   MOVE    "TRF0105"           TO  WK-C-VVALR-ERROR-CD
010000                   GO TO A099-CHECK-AMOUNT-AND-ACCTS-EX
010100           END-IF.
010200           MOVE    "Y"                 TO  WK-C-VVALR-ACCEPTED.
010300       A099-CHECK-AMOUNT-AND-ACCTS-EX.
010400           EXIT.
010500
010600      ******************************************************************
010700      *************** END OF PROGRAM SOURCE - TRFVAMT *****************
010800      ******************************************************************
