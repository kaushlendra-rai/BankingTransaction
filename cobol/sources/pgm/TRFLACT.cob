000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFLACT.
000500       AUTHOR.         HAROLD RATTRAY.
000600       INSTALLATION.   CONSUMER BANKING SYSTEMS - BATCH.
000700       DATE-WRITTEN.   14 MAR 1987.
000800       DATE-COMPILED.
000900       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000      *=================================================================
001100      *
001200      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOAD THE ACCOUNT
001300      *               MASTER FILE ACCOUNT-IN INTO THE IN-MEMORY LEDGER
001400      *               TABLE WK-C-ACCTTBL, WHICH IS THE ACCOUNT LEDGER
001500      *               FOR THE REMAINDER OF THE RUN.  A DUPLICATE
001600      *               ACCOUNT ID ON THE INPUT FILE IS REJECTED - THE
001700      *               FIRST OCCURRENCE STAYS IN THE TABLE, THE SECOND
001800      *               AND LATER OCCURRENCES ARE LOGGED AND SKIPPED.
001900      *
002000      *=================================================================
002100      * HISTORY OF MODIFICATION:
002200      *=================================================================
002300      *
002400      * T1PN01 - HRATTR - 14/03/1987 - ORIGINAL VERSION - SPLIT OUT OF
002500      *          THE OLD TRFXPARA PARAMETER-FILE READER SO THE ACCOUNT
002600      *          LOAD HAS ITS OWN CALLED ROUTINE.
002700      * T1PY2K - SKOWW  - 09/11/1998 - Y2K REMEDIATION - REVIEWED, NO
002800      *          DATE FIELDS ON ACCOUNT-RECORD, NO CHANGE REQUIRED.
002900      * T1PR03 - PFENGL - 22/05/2001 - ADD-ON REQUEST #4471 - DISPLAY
003000      *          NOW SHOWS THE REJECTED DUPLICATE ACCOUNT ID AND THE
003100      *          RUNNING RECORD COUNT AT THE POINT OF REJECTION, FOR
003200      *          THE OPERATOR LOG.
003300      *-----------------------------------------------------------------*
003400               EJECT
003500      **********************
003600       ENVIRONMENT DIVISION.
003700      **********************
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER.  IBM-AS400.
004000       OBJECT-COMPUTER.  IBM-AS400.
004100       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004200
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT ACCOUNT-IN  ASSIGN TO ACCTIN
004600                  ORGANIZATION      IS LINE SEQUENTIAL
004700                  ACCESS MODE       IS SEQUENTIAL
004800                  FILE STATUS       IS WK-C-FILE-STATUS.
004900
005000               EJECT
005100      ***************
005200       DATA DIVISION.
005300      ***************
005400       FILE SECTION.
005500      **************
005600       FD  ACCOUNT-IN
005700           LABEL RECORDS ARE OMITTED
005800           RECORD CONTAINS 34 CHARACTERS
005900           DATA RECORD IS ACCOUNT-RECORD.
006000           COPY ACCTMST.
006100
006200      *************************
006300       WORKING-STORAGE SECTION.
006400      *************************
006500       01  FILLER                      PIC X(24)        VALUE
006600           "** PROGRAM TRFLACT   **".
006700
006800      * ------------------ PROGRAM WORKING STORAGE -------------------*
006900       01  WK-C-COMMON.
007000           COPY ASCMWS.
007100           COPY FIL3090.
007200           COPY WSDATE.
007300           COPY WSMSG.
007400
007500       01  WK-C-SWITCHES.
007600           05  WK-C-EOF-SW             PIC X(01)  VALUE "N".
007700               88  WK-C-EOF-REACHED        VALUE "Y".
007800           05  WK-C-DUP-SW             PIC X(01)  VALUE "N".
007900           05  FILLER                  PIC X(08).
008000
008100      ****************
008200       LINKAGE SECTION.
008300      ****************
008400           COPY ACCTTBL.
008500               EJECT
008600      ********************************************
008700       PROCEDURE DIVISION USING WK-C-ACCTTBL.
008800      ********************************************
008900       MAIN-MODULE.
009000           PERFORM A000-OPEN-FILES
009100              THRU A099-OPEN-FILES-EX.
009200           PERFORM B000-LOAD-ACCOUNTS
009300              THRU B099-LOAD-ACCOUNTS-EX.
009400           PERFORM Z000-END-PROGRAM-ROUTINE
009500              THRU Z999-END-PROGRAM-ROUTINE-EX.
009600           GOBACK.
009700
009800      *---------------------------------------------------------------*
009900       A000-OPEN-FILES.
010000      *---------------------------------------------------------------*
010100           OPEN    INPUT ACCOUNT-IN.
010200           IF      NOT WK-C-SUCCESSFUL
010300                   DISPLAY "TRFLACT - OPEN FILE ERROR - ACCOUNT-IN"
010400                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010500                   GO TO Y900-ABNORMAL-TERMINATION
010600           END-IF.
010700       A099-OPEN-FILES-EX.
010800           EXIT.
010900
011000      *---------------------------------------------------------------*
011100       B000-LOAD-ACCOUNTS.
011200      *---------------------------------------------------------------*
011300           PERFORM B100-READ-ACCOUNT-IN
011400              THRU B199-READ-ACCOUNT-IN-EX
011500              UNTIL WK-C-EOF-REACHED.
011600       B099-LOAD-ACCOUNTS-EX.
011700           EXIT.
011800
011900      *---------------------------------------------------------------*
012000       B100-READ-ACCOUNT-IN.
012100      *---------------------------------------------------------------*
012200           READ    ACCOUNT-IN.
012300           IF      WK-C-SUCCESSFUL
012400                   PERFORM C100-INSERT-ACCTTBL
012500                      THRU C199-INSERT-ACCTTBL-EX
012600           ELSE
012700                   IF  WK-C-END-OF-FILE
012800                       MOVE "Y"  TO  WK-C-EOF-SW
012900                   ELSE
013000                       DISPLAY "TRFLACT - READ FILE ERROR - ACCOUNT-IN"
013100                       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013200                       GO TO Y900-ABNORMAL-TERMINATION
013300                   END-IF
013400           END-IF.
013500       B199-READ-ACCOUNT-IN-EX.
013600           EXIT.
013700
013800      *---------------------------------------------------------------*
013900       C100-INSERT-ACCTTBL.
014000      *---------------------------------------------------------------*
014100      *    CREATE-ACCOUNT - REJECT A DUPLICATE ACCOUNT ID, ELSE
014200      *    INSERT THE NEW ENTRY AT THE END OF THE LEDGER TABLE.
014300           MOVE    "N"                 TO  WK-C-DUP-SW.
014400           IF      WK-N-ACCTTBL-COUNT  >   ZERO
014500                   PERFORM C110-SEARCH-ACCTTBL
014600                      THRU C119-SEARCH-ACCTTBL-EX
014700                      VARYING ACCT-IDX FROM 1 BY 1
014800                      UNTIL ACCT-IDX > WK-N-ACCTTBL-COUNT
014900                         OR WK-C-DUP-SW = "Y"
015000           END-IF.
015100
015200           IF      WK-C-DUP-SW = "Y"
015300                   MOVE    ACCT-ID         TO  WK-C-MSG-TEXT
015400                   DISPLAY "TRFLACT - DUPLICATE ACCOUNT ID REJECTED - "
015500                           WK-C-MSG-TEXT
015600      *            T1BR14 - SIGN AND DIGITS SHOWN SEPARATELY ON THE
015700      *            REJECT LOG, PER THE AUDIT REQUEST - SEE ACCTMST.
015800                   DISPLAY "TRFLACT - REJECTED RECORD BALANCE SIGN "
015900                           ACCT-BALANCE-SIGN " DIGITS "
016000                           ACCT-BALANCE-DIGITS
016100           ELSE
016200                   ADD     1               TO  WK-N-ACCTTBL-COUNT
016300                   SET     ACCT-IDX        TO  WK-N-ACCTTBL-COUNT
016400                   MOVE    ACCT-ID         TO  WK-ACCTTBL-ID (ACCT-IDX)
016500                   MOVE    ACCT-BALANCE    TO  WK-ACCTTBL-BAL (ACCT-IDX)
016600                   MOVE    "A"             TO  WK-ACCTTBL-IND (ACCT-IDX)
016700           END-IF.
016800       C199-INSERT-ACCTTBL-EX.
016900           EXIT.
017000
017100      *---------------------------------------------------------------*
017200       C110-SEARCH-ACCTTBL.
017300      *---------------------------------------------------------------*
017400           IF      WK-ACCTTBL-ID (ACCT-IDX) = ACCT-ID
017500                   MOVE    "Y"             TO  WK-C-DUP-SW
017600           END-IF.
017700       C119-SEARCH-ACCTTBL-EX.
017800           EXIT.
017900
018000       Y900-ABNORMAL-TERMINATION.
018100           PERFORM Z000-END-PROGRAM-ROUTINE
018200              THRU Z999-END-PROGRAM-ROUTINE-EX.
018300           MOVE    9                   TO  RETURN-CODE.
018400           GOBACK.
018500
018600      *---------------------------------------------------------------*
018700       Z000-END-PROGRAM-ROUTINE.
018800      *---------------------------------------------------------------*
018900           CLOSE   ACCOUNT-IN.
019000           IF      NOT WK-C-SUCCESSFUL
019100                   DISPLAY "TRFLACT - CLOSE FILE ERROR - ACCOUNT-IN"
019200                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019300           END-IF.
019400       Z999-END-PROGRAM-ROUTINE-EX.
019500           EXIT.
019600
019700      ******************************************************************
019800      *************** END OF PROGRAM SOURCE - TRFLACT *****************
019900      ******************************************************************
