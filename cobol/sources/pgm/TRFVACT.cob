000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFVACT.
000500       AUTHOR.         HAROLD RATTRAY.
000600       INSTALLATION.   CONSUMER BANKING SYSTEMS - BATCH.
000700       DATE-WRITTEN.   02 MAY 1988.
000800       DATE-COMPILED.
000900       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000      *=================================================================
001100      *
001200      *DESCRIPTION :  CALLED ROUTINE TO LOOK UP ONE ACCOUNT ID IN
001300      *               THE IN-MEMORY LEDGER TABLE WK-C-ACCTTBL.  USED
001400      *               BY TRFVVALR TO CONFIRM THE SOURCE AND TARGET
001500      *               ACCOUNT IDS ON A TRANSFER REQUEST BOTH EXIST
001600      *               BEFORE ANY MONEY IS MOVED.  DOES NOT MUTATE THE
001700      *               TABLE - TRFVDR AND TRFVCR DO THE POSTING.
001800      *
001900      *=================================================================
002000      * HISTORY OF MODIFICATION:
002100      *=================================================================
002200      *
002300      * T3VN01 - HRATTR - 02/05/1988 - ORIGINAL VERSION - SPLIT OUT
002400      *          OF THE OLD TRFVBAC SWIFT-PARTY LOOKUP TO WORK
002500      *          AGAINST THE IN-MEMORY LEDGER TABLE INSTEAD OF THE
002600      *          DATABASE FILE.
002700      * T3VY2K - SKOWW  - 09/11/1998 - Y2K REMEDIATION - REVIEWED, NO
002800      *          DATE FIELDS IN THIS ROUTINE, NO CHANGE REQUIRED.
002900      * T3VA04 - NONGYT - 19/09/1991 - REQUEST #2209 - ADDED THE
003000      *          NOT-FOUND 88-LEVEL SO CALLERS NO LONGER TEST
003100      *          WK-C-VACCT-FOUND = "N" DIRECTLY.
003200      * T3VR05 - PFENGL - 22/05/2001 - ADD-ON REQUEST #4471 - ADDED
003300      *          THE EMPTY-TABLE GUARD AND TRACE DISPLAY BELOW SO A
003400      *          LOOKUP CALLED BEFORE TRFLACT HAS RUN (AS CAN HAPPEN
003500      *          IF THE NEW WIRE GATEWAY TIMEOUT ADD-ON IS RE-DRIVEN
003600      *          OUT OF SEQUENCE) LOGS CLEANLY INSTEAD OF FALLING
003700      *          THROUGH WITH FOUND LEFT SET TO "N" SILENTLY.
003800      *-----------------------------------------------------------------*
003900            EJECT
004000      **********************
004100       ENVIRONMENT DIVISION.
004200      **********************
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER.  IBM-AS400.
004500       OBJECT-COMPUTER.  IBM-AS400.
004600       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004700
004800            EJECT
004900      ***************
005000       DATA DIVISION.
005100      ***************
005200       WORKING-STORAGE SECTION.
005300      *************************
005400       01  FILLER                      PIC X(24)        VALUE
005500           "** PROGRAM TRFVACT   **".
005600
005700      * ------------------ PROGRAM WORKING STORAGE -------------------*
005800       01  WK-C-COMMON.
005900           COPY ASCMWS.
006000           COPY FIL3090.
006100           COPY WSDATE.
006200           COPY WSMSG.
006300
006400      * ------ REJECTION DIAGNOSTIC TRACE LINE FOR OPERATOR LOG ------*
006500       01  WK-C-TRACE-LINE.
006600           05  WK-C-TRACE-ACCTID       PIC X(20).
006700           05  FILLER                  PIC X(20).
006800       01  WK-C-TRACE-LINE-R REDEFINES WK-C-TRACE-LINE.
006900           05  WK-C-TRACE-BYTES        PIC X(40).
007000
007100      ****************
007200       LINKAGE SECTION.
007300      ****************
007400           COPY VACCT.
007500           COPY ACCTTBL.
007600            EJECT
007700      ********************************************
007800       PROCEDURE DIVISION USING WK-C-VACCT-RECORD
007900                                     WK-C-ACCTTBL.
008000      ********************************************
008100       MAIN-MODULE.
008200           PERFORM A000-SEARCH-ACCTTBL
008300              THRU A099-SEARCH-ACCTTBL-EX.
008400           GOBACK.
008500
008600      *---------------------------------------------------------------*
008700       A000-SEARCH-ACCTTBL.
008800      *---------------------------------------------------------------*
008900      *    ACCOUNT LOOKUP - RETURN FOUND/NOT-FOUND AND THE CURRENT
009000      *    BALANCE FOR THE REQUESTED ACCOUNT ID.
009100           MOVE    "N"                 TO  WK-C-VACCT-FOUND.
009200           MOVE    ZERO                TO  WK-C-VACCT-BALANCE.
009300           MOVE    SPACES              TO  WK-C-VACCT-ERROR-CD.
009400           IF      WK-N-ACCTTBL-COUNT  >   ZERO
009500                   PERFORM A100-SEARCH-ONE-ENTRY
009600                      THRU A199-SEARCH-ONE-ENTRY-EX
009700                      VARYING ACCT-IDX FROM 1 BY 1
009800                      UNTIL ACCT-IDX > WK-N-ACCTTBL-COUNT
009900                         OR WK-C-VACCT-IS-FOUND
010000           ELSE
010100                   MOVE    WK-C-VACCT-ACCTID   TO  WK-C-TRACE-ACCTID
010200                   DISPLAY "TRFVACT - ACCOUNT TABLE EMPTY, LOOKUP "
010300                           "SKIPPED FOR - " WK-C-TRACE-BYTES
010400           END-IF.
010500       A099-SEARCH-ACCTTBL-EX.
010600           EXIT.
010700
010800      *---------------------------------------------------------------*
010900       A100-SEARCH-ONE-ENTRY.
011000      *---------------------------------------------------------------*
011100           IF      WK-ACCTTBL-ID (ACCT-IDX) = WK-C-VACCT-ACCTID
011200                   MOVE    "Y"                 TO  WK-C-VACCT-FOUND
011300                   MOVE    WK-ACCTTBL-BAL (ACCT-IDX)
011400                                               TO  WK-C-VACCT-BALANCE
011500           END-IF.
011600       A199-SEARCH-ONE-ENTRY-EX.
011700           EXIT.
011800
011900      ******************************************************************
012000      *************** END OF PROGRAM SOURCE - TRFVACT *****************
012100      ******************************************************************
