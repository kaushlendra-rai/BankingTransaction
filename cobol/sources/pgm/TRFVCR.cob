000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFVCR.
000500       AUTHOR.         HAROLD RATTRAY.
000600       INSTALLATION.   CONSUMER BANKING SYSTEMS - BATCH.
000700       DATE-WRITTEN.   03 MAY 1988.
000800       DATE-COMPILED.
000900       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000      *=================================================================
001100      *
001200      *DESCRIPTION :  CALLED ROUTINE TO CREDIT ONE ACCOUNT IN THE
001300      *               IN-MEMORY LEDGER TABLE WK-C-ACCTTBL.  THE ADD
001400      *               IS UNCONDITIONAL - ONCE THE MATCHING SOURCE
001500      *               DEBIT HAS SUCCEEDED THE TARGET CREDIT ALWAYS
001600      *               GOES THROUGH, THERE IS NO BALANCE TEST HERE.
001700      *
001800      *=================================================================
001900      * HISTORY OF MODIFICATION:
002000      *=================================================================
002100      *
002200      * T3CN01 - HRATTR - 03/05/1988 - ORIGINAL VERSION.
002300      * T3CY2K - SKOWW  - 09/11/1998 - Y2K REMEDIATION - REVIEWED, NO
002400      *          DATE FIELDS IN THIS ROUTINE, NO CHANGE REQUIRED.
002500      * T3CR02 - PFENGL - 22/05/2001 - ADD-ON REQUEST #4471 - ADDED
002600      *          THE TARGET-NOT-ON-FILE GUARD AND TRACE DISPLAY
002700      *          BELOW SO A CREDIT CANNOT ABEND IF THE NEW WIRE
002800      *          GATEWAY TIMEOUT ADD-ON EVER RE-DRIVES A REQUEST
002900      *          AGAINST A STALE TABLE ENTRY.  BEFORE THIS FIX THE
003000      *          ROUTINE WOULD SUBSCRIPT PAST THE TABLE ON A MISS.
003100      *-----------------------------------------------------------------*
003200            EJECT
003300      **********************
003400       ENVIRONMENT DIVISION.
003500      **********************
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER.  IBM-AS400.
003800       OBJECT-COMPUTER.  IBM-AS400.
003900       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004000
004100            EJECT
004200      ***************
004300       DATA DIVISION.
004400      ***************
004500       WORKING-STORAGE SECTION.
004600      *************************
004700       01  FILLER                      PIC X(24)        VALUE
004800           "** PROGRAM TRFVCR    **".
004900
005000      * ------------------ PROGRAM WORKING STORAGE -------------------*
005100       01  WK-C-COMMON.
005200           COPY ASCMWS.
005300           COPY FIL3090.
005400           COPY WSDATE.
005500           COPY WSMSG.
005600
005700      * ------ REJECTION DIAGNOSTIC TRACE LINE FOR OPERATOR LOG ------*
005800       01  WK-C-TRACE-LINE.
005900           05  WK-C-TRACE-ACCTID       PIC X(20).
006000           05  FILLER                  PIC X(20).
006100       01  WK-C-TRACE-LINE-R REDEFINES WK-C-TRACE-LINE.
006200           05  WK-C-TRACE-BYTES        PIC X(40).
006300
006400      ****************
006500       LINKAGE SECTION.
006600      ****************
006700           COPY VACCT.
006800           COPY ACCTTBL.
006900            EJECT
007000      ********************************************
007100       PROCEDURE DIVISION USING WK-C-VACCT-RECORD
007200                                     WK-C-ACCTTBL.
007300      ********************************************
007400       MAIN-MODULE.
007500           PERFORM A000-CREDIT-ACCOUNT
007600              THRU A099-CREDIT-ACCOUNT-EX.
007700           GOBACK.
007800
007900      *---------------------------------------------------------------*
008000       A000-CREDIT-ACCOUNT.
008100      *---------------------------------------------------------------*
008200      *    CREDIT-ACCOUNT - LOCATE THE TARGET ENTRY AND ADD THE AMOUNT
008300      *    TO ITS CURRENT BALANCE.  NO BALANCE TEST IS MADE - A CREDIT
008400      *    CAN NEVER BE REJECTED FOR INSUFFICIENT FUNDS.
008500           MOVE    "N"                 TO  WK-C-VACCT-FOUND.
008600           MOVE    SPACES              TO  WK-C-VACCT-ERROR-CD.
008700           IF      WK-N-ACCTTBL-COUNT  >   ZERO
008800                   PERFORM A100-SEARCH-ONE-ENTRY
008900                      THRU A199-SEARCH-ONE-ENTRY-EX
009000                      VARYING ACCT-IDX FROM 1 BY 1
009100                      UNTIL ACCT-IDX > WK-N-ACCTTBL-COUNT
009200                         OR WK-C-VACCT-IS-FOUND
009300           END-IF.
009400           IF      WK-C-VACCT-NOT-FOUND
009500                   MOVE    "TRF0103"           TO  WK-C-VACCT-ERROR-CD
009600                   MOVE    WK-C-VACCT-ACCTID   TO  WK-C-TRACE-ACCTID
009700                   DISPLAY "TRFVCR - TARGET ACCOUNT NOT ON FILE - "
009800                           WK-C-TRACE-BYTES
009900                   GO TO A099-CREDIT-ACCOUNT-EX
010000           END-IF.
010100           ADD     WK-C-VACCT-AMOUNT   TO  WK-ACCTTBL-BAL (ACCT-IDX).
010200           MOVE    WK-ACCTTBL-BAL (ACCT-IDX)  TO  WK-C-VACCT-BALANCE.
010300       A099-CREDIT-ACCOUNT-EX.
010400           EXIT.
010500
010600      *---------------------------------------------------------------*
010700       A100-SEARCH-ONE-ENTRY.
010800      *---------------------------------------------------------------*
010900           IF      WK-ACCTTBL-ID (ACCT-IDX) = WK-C-VACCT-ACCTID
011000                   MOVE    "Y"                 TO  WK-C-VACCT-FOUND
011100           END-IF.
011200       A199-SEARCH-ONE-ENTRY-EX.
011300           EXIT.
011400
011500      ******************************************************************
011600      *************** END OF PROGRAM SOURCE - TRFVCR ******************
011700      ******************************************************************
