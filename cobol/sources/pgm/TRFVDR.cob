000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFVDR.
000500       AUTHOR.         HAROLD RATTRAY.
000600       INSTALLATION.   CONSUMER BANKING SYSTEMS - BATCH.
000700       DATE-WRITTEN.   03 MAY 1988.
000800       DATE-COMPILED.
000900       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000      *=================================================================
001100      *
001200      *DESCRIPTION :  CALLED ROUTINE TO DEBIT ONE ACCOUNT IN THE
001300      *               IN-MEMORY LEDGER TABLE WK-C-ACCTTBL.  RE-CHECKS
001400      *               THE CURRENT BALANCE AT POSTING TIME - THIS IS
001500      *               THE ONLY PLACE A TRANSFER CAN STILL FAIL WITH
001600      *               INSUFFICIENT FUNDS AFTER THE UP-FRONT VALIDATION
001700      *               IN TRFVVALR HAS ALREADY PASSED, SINCE THE
001800      *               ACCOUNT MAY HAVE BEEN DEBITED BY AN EARLIER
001900      *               REQUEST IN THE SAME RUN.
002000      *
002100      *=================================================================
002200      * HISTORY OF MODIFICATION:
002300      *=================================================================
002400      *
002500      * T3DN01 - HRATTR - 03/05/1988 - ORIGINAL VERSION.
002600      * T3DY2K - SKOWW  - 09/11/1998 - Y2K REMEDIATION - REVIEWED, NO
002700      *          DATE FIELDS IN THIS ROUTINE, NO CHANGE REQUIRED.
002800      * T3DR04 - NONGYT - 19/09/1991 - REQUEST #2209 - ERROR-CD NOW
002900      *          SET TO TRF0106 ON REJECTION INSTEAD OF A BLANK FIELD
003000      *          SO THE CALLER CAN LOG THE REASON.
003100      * T3DR05 - PFENGL - 22/05/2001 - ADD-ON REQUEST #4471 - ADDED
003200      *          THE INSUFFICIENT-FUNDS TRACE DISPLAY BELOW SO A
003300      *          RACE AGAINST AN EARLIER REQUEST IN THE SAME RUN
003400      *          (THE ONLY WAY THIS CHECK CAN STILL FAIL HERE) LOGS
003500      *          THE ACCOUNT ID INSTEAD OF JUST THE REJECT CODE.
003600      *-----------------------------------------------------------------*
003700            EJECT
003800      **********************
003900       ENVIRONMENT DIVISION.
004000      **********************
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER.  IBM-AS400.
004300       OBJECT-COMPUTER.  IBM-AS400.
004400       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004500
004600            EJECT
004700      ***************
004800       DATA DIVISION.
004900      ***************
005000       WORKING-STORAGE SECTION.
005100      *************************
005200       01  FILLER                      PIC X(24)        VALUE
005300           "** PROGRAM TRFVDR    **".
005400
005500      * ------------------ PROGRAM WORKING STORAGE -------------------*
005600       01  WK-C-COMMON.
005700           COPY ASCMWS.
005800           COPY FIL3090.
005900           COPY WSDATE.
006000           COPY WSMSG.
006100
006200      * ------ REJECTION DIAGNOSTIC TRACE LINE FOR OPERATOR LOG ------*
006300       01  WK-C-TRACE-LINE.
006400           05  WK-C-TRACE-ACCTID       PIC X(20).
006500           05  FILLER                  PIC X(20).
006600       01  WK-C-TRACE-LINE-R REDEFINES WK-C-TRACE-LINE.
006700           05  WK-C-TRACE-BYTES        PIC X(40).
006800
006900      ****************
007000       LINKAGE SECTION.
007100      ****************
007200           COPY VACCT.
007300           COPY ACCTTBL.
007400            EJECT
007500      ********************************************
007600       PROCEDURE DIVISION USING WK-C-VACCT-RECORD
007700                                     WK-C-ACCTTBL.
007800      ********************************************
007900       MAIN-MODULE.
008000           PERFORM A000-DEBIT-ACCOUNT
008100              THRU A099-DEBIT-ACCOUNT-EX.
008200           GOBACK.
008300
008400      *---------------------------------------------------------------*
008500       A000-DEBIT-ACCOUNT.
008600      *---------------------------------------------------------------*
008700      *    DEBIT-ACCOUNT - LOCATE THE SOURCE ENTRY, CONFIRM THE
008800      *    CURRENT BALANCE COVERS THE AMOUNT, SUBTRACT THE AMOUNT.
008900      *    THIS CHECK IS INDEPENDENT OF ANY CHECK MADE EARLIER BY
009000      *    TRFVVALR - THE BALANCE MAY HAVE MOVED SINCE THEN.
009100           MOVE    "N"                 TO  WK-C-VACCT-FOUND.
009200           MOVE    SPACES              TO  WK-C-VACCT-ERROR-CD.
009300           IF      WK-N-ACCTTBL-COUNT  >   ZERO
009400                   PERFORM A100-SEARCH-ONE-ENTRY
009500                      THRU A199-SEARCH-ONE-ENTRY-EX
009600                      VARYING ACCT-IDX FROM 1 BY 1
009700                      UNTIL ACCT-IDX > WK-N-ACCTTBL-COUNT
009800                         OR WK-C-VACCT-IS-FOUND
009900           END-IF.
010000           IF      WK-C-VACCT-NOT-FOUND
010100                   MOVE    "TRF0102"           TO  WK-C-VACCT-ERROR-CD
010200                   GO TO A099-DEBIT-ACCOUNT-EX
010300           END-IF.
010400           IF      WK-ACCTTBL-BAL (ACCT-IDX) < WK-C-VACCT-AMOUNT
010500                   MOVE    "N"                 TO  WK-C-VACCT-FOUND
010600                   MOVE    "TRF0106"           TO  WK-C-VACCT-ERROR-CD
010700                   MOVE    WK-ACCTTBL-ID (ACCT-IDX)
010800                                               TO  WK-C-TRACE-ACCTID
010900                   DISPLAY "TRFVDR - INSUFFICIENT FUNDS - "
011000                           WK-C-TRACE-BYTES
011100                   GO TO A099-DEBIT-ACCOUNT-EX
011200           END-IF.
011300           SUBTRACT WK-C-VACCT-AMOUNT  FROM WK-ACCTTBL-BAL (ACCT-IDX).
011400           MOVE    WK-ACCTTBL-BAL (ACCT-IDX)  TO  WK-C-VACCT-BALANCE.
011500       A099-DEBIT-ACCOUNT-EX.
011600           EXIT.
011700
011800      *---------------------------------------------------------------*
011900       A100-SEARCH-ONE-ENTRY.
012000      *---------------------------------------------------------------*
012100           IF      WK-ACCTTBL-ID (ACCT-IDX) = WK-C-VACCT-ACCTID
012200                   MOVE    "Y"                 TO  WK-C-VACCT-FOUND
012300           END-IF.
012400       A199-SEARCH-ONE-ENTRY-EX.
012500           EXIT.
012600
012700      ******************************************************************
012800      *************** END OF PROGRAM SOURCE - TRFVDR ******************
012900      ******************************************************************
